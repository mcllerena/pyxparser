000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. PWFCNVRT.
000003 AUTHOR. R F MAXWELL.
000004 INSTALLATION. APEX POWER SYSTEM PLANNING.
000005 DATE-WRITTEN. 02/12/87.
000006 DATE-COMPILED.
000007 SECURITY.  NONE.
000008********************************************************************
000009*                                                                  *
000010*A    ABSTRACT..                                                   *
000011*  PWFCNVRT CONVERTS AN ANAREDE "PWF" CARD-IMAGE NETWORK STUDY      *
000012*  FILE INTO A COLUMNAR ".DAT" MODEL FILE FOR THE DEPARTMENT'S     *
000013*  MATHEMATICAL-PROGRAMMING LOAD-FLOW STUDIES.  IT READS THE        *
000014*  DBAR, DLIN, DGER, DCSC AND DCER SECTIONS OF THE PWF FILE,        *
000015*  CONVERTS ENGINEERING UNITS TO PER-UNIT, JOINS GENERATOR LIMIT    *
000016*  RECORDS TO THEIR OWNING BUS, DROPS DISCONNECTED EQUIPMENT, AND   *
000017*  WRITES THE BASE-POWER AND BUS/BRANCH/SVC/CSC PARAMETER TABLES.  *
000018*                                                                  *
000019*J    JCL..                                                        *
000020*                                                                  *
000021* //PWFCNVRT EXEC PGM=PWFCNVRT                                    *
000022* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
000023* //SYSOUT   DD SYSOUT=*                                          *
000024* //PWFIN    DD DSN=P54.PLN.ANAREDE.PWF.DATA,DISP=SHR              *
000025* //DATOUT   DD DSN=T54.T9511F.PWFCNVRT.OUTPUT.DATA,               *
000026* //            DISP=(,CATLG,CATLG),                               *
000027* //            UNIT=USER,                                         *
000028* //            SPACE=(CYL,(5,3),RLSE),                            *
000029* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)                 *
000030* //SYSIPT   DD DUMMY                                              *
000031* //*                                                               *
000032*                                                                  *
000033*P    ENTRY PARAMETERS..                                           *
000034*     NONE.                                                        *
000035*                                                                  *
000036*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000037*     PWFIN FILE DOES NOT EXIST OR WILL NOT OPEN.                  *
000038*     I/O ERROR ON PWFIN OR DATOUT.                                *
000039*                                                                  *
000040*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000041*                                                                  *
000042*     NONE.                                                        *
000043*                                                                  *
000044*U    USER CONSTANTS AND TABLES REFERENCED..                       *
000045*     BASE POWER, INFINITY SUBSTITUTE, DEFAULT VOLTAGE LIMITS -    *
000046*     SEE WS-CONSTANTS BELOW.                                      *
000047*                                                                  *
000048********************************************************************
000049*--------------------------------------------------------------------*
000050*    CHANGE LOG                                                     *
000051*    DATE      BY   REQUEST    DESCRIPTION                          *
000052*    --------  ---  ---------  ------------------------------------ *
000053*    02/12/87  RFM  SP-0114    ORIGINAL PROGRAM - DBAR/DLIN/DGER     *
000054*                               SECTIONS ONLY, FIXED VMX/VMN.        *
000055*    05/03/87  RFM  SP-0119    ADD DCSC AND DCER SECTIONS.          *
000056*    11/19/88  RFM  SP-0201    CORRECT TAP-ABSENT LOGIC ON DLIN -    *
000057*                               BLANK TAP WAS DEFAULTING TO 0 WITH   *
000058*                               TR STILL SET TO 1.                   *
000059*    03/04/89  RFM  SP-0228    ADD DCER SVC TABLE JOIN TO DBAR       *
000060*                               CONNECTIVITY SET.                   *
000061*    09/30/91  RFM  SP-0339    AREA NUMBER CARRIED TO DBAR OUTPUT.   *
000062*    07/14/93  DPK  SP-0401    CORRECTED DCSC CONTROL-MODE CODE      *
000063*                               MAPPING (X WAS MAPPING TO 1).        *
000064*    04/02/96  DPK  SP-0477    WIDEN DLIN TABLE TO 300 BRANCHES.     *
000065*    06/04/98  LKT  SP-0552    WIDEN ALL TABLES FOR LARGER STUDY     *
000066*                               CASES (200 BUS, 100 GEN, 50 SVC/CSC) *
000067*    12/01/98  LKT  SP-0561    Y2K REVIEW - NO TWO-DIGIT YEAR DATA   *
000068*                               FIELDS IN THIS PROGRAM.  NO CHANGE.  *
000069*    02/22/99  LKT  SP-0568    LOG RECORD COUNTS PER SECTION AT EOJ. *
000070*    03/17/03  RFM  SP-0604    WIDEN PG0 ON DBAR OUTPUT TO 10/3 -    *
000071*                               WS-ED-D83 WAS ONE FIELD TOO NARROW   *
000072*                               AND RAN TWO COLUMNS SHORT OF THE    *
000073*                               NEIGHBORING PGN/QGM/QGN FIELDS.      *
000074*====================================================================*
000075  EJECT
000076  ENVIRONMENT DIVISION.
000077  CONFIGURATION SECTION.
000078  SOURCE-COMPUTER. IBM-3090.
000079  OBJECT-COMPUTER. IBM-3090.
000080  SPECIAL-NAMES.
000081      C01 IS TOP-OF-FORM.
000082  INPUT-OUTPUT SECTION.
000083  FILE-CONTROL.
000084*PWFIN AND DATOUT ARE BOTH DD-NAME STYLE LOGICAL NAMES RESOLVED
000085*BY THE STUDY-CASE JCL - THIS PROGRAM NEVER SEES AN ACTUAL DATA
000086*SET NAME OR PATH, SHOP STANDARD FOR EVERY FILEPASS JOB STEP.
000087      SELECT PWF-INPUT-FILE ASSIGN TO PWFIN
000088          ORGANIZATION IS LINE SEQUENTIAL
000089          FILE STATUS IS WS-PWFIN-STATUS.
000090      SELECT DAT-OUTPUT-FILE ASSIGN TO DATOUT
000091          ORGANIZATION IS LINE SEQUENTIAL
000092          FILE STATUS IS WS-DATOUT-STATUS.
000093  EJECT
000094  DATA DIVISION.
000095  FILE SECTION.
000096  FD  PWF-INPUT-FILE
000097*ANAREDE PWF CARD IMAGES ARE 80 COLUMNS, ONE CARD TYPE PER RECORD,
000098*NO HEADER CARD AND NO TRAILER CARD - THE SECTION KEYWORD ITSELF
000099*(DBAR/DLIN/DGER/DCSC/DCER) IS WHAT TELLS US WHICH REDEFINITION
000100*BELOW TO APPLY, DECIDED IN 22-CLASSIFY-CARD.
000101      RECORDING MODE IS F.
000102  01  PWF-INPUT-REC                    PIC X(80).
000103*--------------------------------------------------------------------*
000104*    DBAR CARD-IMAGE REDEFINITION - BUS RECORD                       *
000105*--------------------------------------------------------------------*
000106  01  DBR-CARD-IMAGE REDEFINES PWF-INPUT-REC.
000107      05  DBR-CRD-NUMBER              PIC X(05).
000108      05  DBR-CRD-TYPE                PIC X(02).
000109      05  DBR-CRD-OPER                PIC X(01).
000110      05  DBR-CRD-NAME                PIC X(13).
000111      05  FILLER                      PIC X(02).
000112      05  DBR-CRD-STATE                PIC X(01).
000113      05  DBR-CRD-VOLTAGE              PIC X(04).
000114      05  DBR-CRD-ANGLE                PIC X(04).
000115      05  DBR-CRD-ACTIVE-GEN           PIC X(05).
000116      05  DBR-CRD-REACTIVE-GEN         PIC X(05).
000117      05  DBR-CRD-MIN-REACTIVE-GEN     PIC X(05).
000118      05  DBR-CRD-MAX-REACTIVE-GEN     PIC X(05).
000119      05  DBR-CRD-CONTROLLED-BUS       PIC X(06).
000120      05  DBR-CRD-ACTIVE-LOAD          PIC X(05).
000121      05  DBR-CRD-REACTIVE-LOAD        PIC X(05).
000122      05  DBR-CRD-CAP-REACTOR          PIC X(05).
000123      05  DBR-CRD-AREA                 PIC X(03).
000124      05  FILLER                      PIC X(04).
000125*--------------------------------------------------------------------*
000126*    DLIN CARD-IMAGE REDEFINITION - AC BRANCH RECORD                 *
000127*--------------------------------------------------------------------*
000128  01  DLN-CARD-IMAGE REDEFINES PWF-INPUT-REC.
000129      05  DLN-CRD-FROM-BUS            PIC X(05).
000130      05  FILLER                      PIC X(04).
000131      05  DLN-CRD-TO-BUS               PIC X(05).
000132      05  DLN-CRD-CIRCUIT              PIC X(02).
000133      05  DLN-CRD-STATE                PIC X(01).
000134      05  FILLER                      PIC X(05).
000135      05  DLN-CRD-RESISTANCE           PIC X(05).
000136      05  DLN-CRD-REACTANCE            PIC X(05).
000137      05  DLN-CRD-SUSCEPTANCE          PIC X(05).
000138      05  DLN-CRD-TAP                  PIC X(05).
000139      05  DLN-CRD-TAP-MINIMUM          PIC X(05).
000140      05  DLN-CRD-TAP-MAXIMUM          PIC X(05).
000141      05  DLN-CRD-PHASE-SHIFT          PIC X(05).
000142      05  FILLER                      PIC X(10).
000143      05  DLN-CRD-NORMAL-CAPACITY      PIC X(04).
000144      05  DLN-CRD-EMERGENCY-CAP        PIC X(04).
000145      05  FILLER                      PIC X(05).
000146*--------------------------------------------------------------------*
000147*    DGER CARD-IMAGE REDEFINITION - GENERATOR LIMITS RECORD          *
000148*--------------------------------------------------------------------*
000149  01  DGR-CARD-IMAGE REDEFINES PWF-INPUT-REC.
000150*PARTICIPATION FACTOR AND REMOTE-CONTROL-FACTOR COLUMNS ARE READ
000151*OFF THIS CARD BUT HAVE NO DAT-FILE EQUIVALENT - THE AMPL MODEL
000152*THIS CONVERSION FEEDS DOES NOT DO AGC PARTICIPATION DISPATCH.
000153      05  DGR-CRD-NUMBER               PIC X(05).
000154      05  FILLER                      PIC X(02).
000155      05  DGR-CRD-MIN-ACTIVE-GEN       PIC X(06).
000156      05  DGR-CRD-MAX-ACTIVE-GEN       PIC X(06).
000157      05  DGR-CRD-PARTICIPATION        PIC X(05).
000158      05  FILLER                      PIC X(01).
000159      05  DGR-CRD-REMOTE-CTL-FCT       PIC X(05).
000160      05  FILLER                      PIC X(50).
000161*--------------------------------------------------------------------*
000162*    DCSC CARD-IMAGE REDEFINITION - SERIES COMPENSATOR RECORD        *
000163*--------------------------------------------------------------------*
000164  01  CSC-CARD-IMAGE REDEFINES PWF-INPUT-REC.
000165      05  CSC-CRD-FROM-BUS             PIC X(05).
000166      05  FILLER                      PIC X(04).
000167      05  CSC-CRD-TO-BUS               PIC X(05).
000168      05  CSC-CRD-CIRCUIT              PIC X(02).
000169      05  CSC-CRD-STATE                PIC X(01).
000170      05  FILLER                      PIC X(08).
000171      05  CSC-CRD-MIN-REACTANCE        PIC X(06).
000172      05  CSC-CRD-MAX-REACTANCE        PIC X(06).
000173      05  CSC-CRD-INIT-REACTANCE       PIC X(06).
000174      05  FILLER                      PIC X(01).
000175      05  CSC-CRD-CONTROL-MODE         PIC X(01).
000176      05  FILLER                      PIC X(10).
000177      05  CSC-CRD-CAPACITY             PIC X(05).
000178      05  FILLER                      PIC X(20).
000179*--------------------------------------------------------------------*
000180*    DCER CARD-IMAGE REDEFINITION - STATIC VAR COMPENSATOR RECORD    *
000181*--------------------------------------------------------------------*
000182  01  CER-CARD-IMAGE REDEFINES PWF-INPUT-REC.
000183      05  CER-CRD-BUS                  PIC X(05).
000184      05  FILLER                      PIC X(03).
000185      05  CER-CRD-GROUP                PIC X(02).
000186      05  FILLER                      PIC X(01).
000187      05  CER-CRD-UNITS                PIC X(02).
000188      05  FILLER                      PIC X(01).
000189      05  CER-CRD-CONTROLLED-BUS       PIC X(05).
000190      05  FILLER                      PIC X(01).
000191      05  CER-CRD-SLOPE                PIC X(06).
000192      05  FILLER                      PIC X(01).
000193      05  CER-CRD-REACTIVE-GEN         PIC X(05).
000194      05  FILLER                      PIC X(01).
000195      05  CER-CRD-MIN-REACTIVE-GEN     PIC X(07).
000196      05  CER-CRD-MAX-REACTIVE-GEN     PIC X(07).
000197      05  FILLER                      PIC X(01).
000198      05  CER-CRD-CONTROL-MODE         PIC X(01).
000199      05  FILLER                      PIC X(01).
000200      05  CER-CRD-STATE                PIC X(01).
000201      05  FILLER                      PIC X(29).
000202*
000203  FD  DAT-OUTPUT-FILE
000204*132-COLUMN RECORD IS WIDER THAN ANY SINGLE EDITED FIELD IN
000205*WS-EDITED-FIELDS COULD EVER DEMAND - THE EXTRA WIDTH IS THERE SO
000206*THE LONGEST POSSIBLE DBAR ROW (NAME PLUS ALL FOURTEEN NUMERIC
000207*COLUMNS) NEVER GETS TRUNCATED ON WRITE.
000208      RECORDING MODE IS F.
000209  01  DAT-OUTPUT-REC                   PIC X(132).
000210  EJECT
000211  WORKING-STORAGE SECTION.
000212  01  FILLER PIC X(32)
000213      VALUE 'PWFCNVRT WORKING STORAGE BEGINS'.
000214********************************************************************
000215*    SWITCHES AND INDICATORS                                       *
000216********************************************************************
000217  01  WS-SWITCHES.
000218      05  WS-EOF-INDICATOR             PIC X(01)  VALUE SPACE.
000219          88  END-OF-FILE                  VALUE 'Y'.
000220      05  WS-RUN-STATUS                 PIC X(01)  VALUE 'O'.
000221          88  RUN-OK                        VALUE 'O'.
000222          88  RUN-FAILED                    VALUE 'F'.
000223*WS-SECTION-STATE TRACKS WHICH ANAREDE CARD GROUP IS CURRENTLY
000224*BEING READ - SET BY 22-CLASSIFY-CARD WHEN A 'DBAR'/'DLIN'/ETC
000225*KEYWORD CARD IS SEEN, AND USED BY THAT SAME PARAGRAPH TO ROUTE
000226*EVERY SUBSEQUENT DATA CARD TO THE RIGHT PARSE PARAGRAPH.
000227      05  WS-SECTION-STATE               PIC X(02)  VALUE 'NN'.
000228          88  SECTION-NONE                  VALUE 'NN'.
000229          88  SECTION-DBAR                  VALUE 'BR'.
000230          88  SECTION-DLIN                  VALUE 'LN'.
000231          88  SECTION-DGER                  VALUE 'GR'.
000232          88  SECTION-DCSC                  VALUE 'SC'.
000233          88  SECTION-DCER                  VALUE 'CR'.
000234          88  SECTION-IGNORED                VALUE 'IG'.
000235      05  WS-BUS-CONNECTED-SW            PIC X(01)  VALUE 'N'.
000236          88  WS-BUS-IS-CONNECTED            VALUE 'Y'.
000237      05  WS-DGR-FOUND-SW                PIC X(01)  VALUE 'N'.
000238          88  WS-DGR-WAS-FOUND                VALUE 'Y'.
000239      05  EDIT-FIELD-PRESENT-SW          PIC X(01)  VALUE 'N'.
000240          88  EDIT-FIELD-PRESENT             VALUE 'Y'.
000241          88  EDIT-FIELD-ABSENT              VALUE 'N'.
000242      05  WS-EDIT-SIGN-SW                PIC X(01)  VALUE '+'.
000243          88  WS-EDIT-NEGATIVE                VALUE '-'.
000244      05  WS-EDIT-POINT-SW                PIC X(01)  VALUE 'N'.
000245          88  WS-EDIT-POINT-SEEN              VALUE 'Y'.
000246      05  FILLER                         PIC X(04).
000247********************************************************************
000248*    COUNTERS (ALL COMP PER SHOP STANDARD)                         *
000249********************************************************************
000250  01  WS-COUNTERS.
000251      05  WS-DBR-ROWS-WRITTEN          PIC 9(04) COMP VALUE ZERO.
000252      05  WS-DLN-ROWS-WRITTEN          PIC 9(04) COMP VALUE ZERO.
000253      05  WS-CER-ROWS-WRITTEN          PIC 9(04) COMP VALUE ZERO.
000254      05  WS-CSC-ROWS-WRITTEN          PIC 9(04) COMP VALUE ZERO.
000255      05  WS-DBR-CARDS-READ            PIC 9(04) COMP VALUE ZERO.
000256      05  WS-DLN-CARDS-READ            PIC 9(04) COMP VALUE ZERO.
000257      05  WS-DGR-CARDS-READ            PIC 9(04) COMP VALUE ZERO.
000258      05  WS-CSC-CARDS-READ            PIC 9(04) COMP VALUE ZERO.
000259      05  WS-CER-CARDS-READ            PIC 9(04) COMP VALUE ZERO.
000260      05  WS-EDIT-I                    PIC 9(02) COMP VALUE ZERO.
000261      05  WS-EDIT-FRAC-DIGITS           PIC 9(02) COMP VALUE ZERO.
000262      05  WS-DAT-PTR                   PIC 9(04) COMP VALUE ZERO.
000263      05  FILLER                       PIC X(04).
000264********************************************************************
000265*    FILE STATUS AREA                                              *
000266********************************************************************
000267  01  WS-FILE-STATUS-AREA.
000268*TESTED IN 11-OPEN-FILES RIGHT AFTER EACH OPEN, AND AGAIN IN
000269*EOJ9-CLOSE-FILES/EOJ99-ABEND BEFORE EACH CLOSE, SO A FILE THAT
000270*NEVER OPENED IS NEVER HANDED TO A CLOSE VERB.
000271      05  WS-PWFIN-STATUS               PIC X(02)  VALUE SPACES.
000272      05  WS-DATOUT-STATUS              PIC X(02)  VALUE SPACES.
000273      05  FILLER                       PIC X(04).
000274********************************************************************
000275*    CONSTANTS - SHARED BUSINESS DEFAULTS                          *
000276********************************************************************
000277  01  WS-CONSTANTS.
000278*WS-INFINITY-POS/NEG STAND IN FOR A GENERATOR REACTIVE LIMIT THE
000279*PLANNING ENGINEER NEVER PUNCHED - ORIGINAL SP-0114 DECISION, SEE
000280*71-FIND-DGER-FOR-BUS.  WS-VMX-DEFAULT/WS-VMN-DEFAULT ARE THE
000281*SHOP-STANDARD 110%/95% VOLTAGE BAND APPLIED WHEN THE PWF CASE
000282*CARRIES NO BUS LIMITS OF ITS OWN.
000283      05  WS-INFINITY-POS               PIC S9(05)V9(07) COMP-3
000284                                         VALUE 99999.
000285      05  WS-INFINITY-NEG               PIC S9(05)V9(07) COMP-3
000286                                         VALUE -99999.
000287      05  WS-VMX-DEFAULT                 PIC S9(03)V9(07) COMP-3
000288                                         VALUE 1.1.
000289      05  WS-VMN-DEFAULT                 PIC S9(03)V9(07) COMP-3
000290                                         VALUE 0.95.
000291      05  WS-BASE-POWER                  PIC 9(05) COMP VALUE 100.
000292      05  FILLER                        PIC X(04).
000293********************************************************************
000294*    NUMERIC FIELD EDIT WORK AREA - SEE PARA 8-EDIT-NUMERIC-FIELD   *
000295********************************************************************
000296  01  WS-EDIT-PARMS.
000297      05  WS-EDIT-INPUT-TEXT             PIC X(10).
000298      05  WS-EDIT-INPUT-LEN              PIC 9(02) COMP.
000299      05  WS-EDIT-RESULT                 PIC S9(07)V9(07) COMP-3.
000300      05  WS-EDIT-INT-PART               PIC S9(07) COMP-3.
000301      05  WS-EDIT-FRAC-PART              PIC S9(07) COMP-3.
000302      05  WS-EDIT-CHAR                   PIC X(01).
000303      05  WS-EDIT-DIGIT REDEFINES WS-EDIT-CHAR
000304                                          PIC 9(01).
000305      05  FILLER                        PIC X(04).
000306********************************************************************
000307*    POWERS-OF-TEN TABLE - USED TO SCALE PARSED FRACTIONAL DIGITS  *
000308*    SINCE THIS SHOP DOES NOT USE INTRINSIC FUNCTIONS               *
000309********************************************************************
000310  01  WS-POWERS-OF-TEN-VALUES.
000311*EIGHT ENTRIES IS MORE THAN ENOUGH - NO PWF NUMERIC FIELD ON ANY
000312*OF THE FIVE CARD TYPES THIS PROGRAM READS CARRIES MORE THAN
000313*SEVEN DIGITS PAST THE DECIMAL POINT.
000314      05  FILLER PIC 9(08) VALUE 1.
000315      05  FILLER PIC 9(08) VALUE 10.
000316      05  FILLER PIC 9(08) VALUE 100.
000317      05  FILLER PIC 9(08) VALUE 1000.
000318      05  FILLER PIC 9(08) VALUE 10000.
000319      05  FILLER PIC 9(08) VALUE 100000.
000320      05  FILLER PIC 9(08) VALUE 1000000.
000321      05  FILLER PIC 9(08) VALUE 10000000.
000322  01  WS-POWERS-OF-TEN REDEFINES WS-POWERS-OF-TEN-VALUES.
000323      05  WS-POWER OCCURS 8 TIMES       PIC 9(08) COMP.
000324********************************************************************
000325*    EDITED REPORT FIELDS - ONE PER DISTINCT WIDTH/DECIMAL COMBO   *
000326*    USED BY THE DAT TABLE ROW BUILDERS                            *
000327********************************************************************
000328  01  WS-EDITED-FIELDS.
000329*EACH OF THESE IS SIZED TO ONE EXACT COLUMN WIDTH/DECIMAL PLACE
000330*COMBINATION CALLED FOR IN THE DAT FILE LAYOUT - SEPARATE FIELDS
000331*RATHER THAN ONE GENERAL-PURPOSE EDIT PATTERN SO A ROW BUILDER
000332*NEVER HAS TO WORRY ABOUT PICTURE CLAUSE MISMATCH AT STRING TIME.
000333      05  WS-ED-UW2                     PIC Z9.
000334      05  WS-ED-UW3                     PIC ZZ9.
000335      05  WS-ED-UW4                     PIC ZZZ9.
000336      05  WS-ED-UW5                     PIC Z(4)9.
000337      05  WS-ED-UW6                     PIC Z(5)9.
000338      05  WS-ED-UW8                     PIC Z(7)9.
000339      05  WS-ED-UW9                     PIC Z(8)9.
000340      05  WS-ED-D73                     PIC --9.999.
000341      05  WS-ED-D82                     PIC ----9.99.
000342      05  WS-ED-D83                     PIC ---9.999.
000343      05  WS-ED-D92                     PIC -----9.99.
000344      05  WS-ED-D93                     PIC ----9.999.
000345      05  WS-ED-D102                    PIC ------9.99.
000346      05  WS-ED-D103                    PIC -----9.999.
000347      05  WS-ED-D104                    PIC ----9.9999.
000348      05  WS-ED-D107                    PIC -9.9999999.
000349      05  WS-ED-D74                     PIC -9.9999.
000350      05  WS-DAT-NAME-FIELD              PIC X(14).
000351      05  FILLER                        PIC X(04).
000352********************************************************************
000353*    DGER LOOKUP RESULT AREA - SEE PARA 71-FIND-DGER-FOR-BUS        *
000354********************************************************************
000355  01  WS-LOOKUP-PARMS.
000356*SHARED BY BOTH LOOKUP HELPERS - 7-BUS-IS-CONNECTED ONLY USES
000357*WS-SEARCH-BUS-NUMBER; 71-FIND-DGER-FOR-BUS USES ALL THREE
000358*FIELDS.  NEITHER PARAGRAPH CLEARS THE OTHER'S FIELDS, SO DO NOT
000359*ASSUME WS-PGM-VALUE/WS-PGN-VALUE ARE STABLE ACROSS A CALL TO
000360*7-BUS-IS-CONNECTED.
000361      05  WS-SEARCH-BUS-NUMBER           PIC 9(05).
000362      05  WS-PGN-VALUE                   PIC S9(05)V9(07) COMP-3.
000363      05  WS-PGM-VALUE                   PIC S9(05)V9(07) COMP-3.
000364      05  FILLER                        PIC X(04).
000365********************************************************************
000366*    OUTPUT LINE BUFFER                                            *
000367********************************************************************
000368*BUILT ONE LINE AT A TIME IN THE ROW-BUILDER PARAGRAPHS BEFORE
000369*EACH WRITE, THEN CLEARED TO SPACES - NEVER CARRIES CONTENT FROM
000370*THE PRIOR LINE FORWARD.
000371  01  WS-DAT-LINE                       PIC X(132).
000372  EJECT
000373********************************************************************
000374*    PARSED SECTION TABLES - ONE COPY MEMBER PER SECTION            *
000375********************************************************************
000376  COPY PWRECDBR.
000377  COPY PWRECDLN.
000378  COPY PWRECDGR.
000379  COPY PWRECCSC.
000380  COPY PWRECCER.
000381  EJECT
000382  01  FILLER PIC X(32)
000383      VALUE 'PWFCNVRT WORKING STORAGE ENDS  '.
000384  EJECT
000385  PROCEDURE DIVISION.
000386********************************************************************
000387*                        MAINLINE LOGIC                            *
000388********************************************************************
000389  0-CONTROL-PROCESS.
000390*THIS IS THE ONLY PARAGRAPH IN THE PROGRAM THAT RUNS THE WHOLE SHOW
000391*TOP TO BOTTOM - EVERY OTHER PARAGRAPH IS EITHER PERFORMED FROM HERE
000392*OR FROM A CHILD OF ONE OF THESE PERFORMS.  IF YOU ARE TRYING TO
000393*FOLLOW WHAT HAPPENS TO A SINGLE PWF FILE, START READING HERE.
000394      PERFORM 1-INITIALIZATION
000395          THRU 199-INITIALIZATION-EXIT.
000396      PERFORM 11-OPEN-FILES
000397          THRU 1199-OPEN-FILES-EXIT.
000398      IF RUN-FAILED
000399          GO TO EOJ99-ABEND
000400      END-IF.
000401      PERFORM 2-MAIN-PROCESS
000402          THRU 2-MAIN-PROCESS-EXIT
000403          UNTIL END-OF-FILE.
000404      PERFORM 28-REPORT-PARSE-COUNTS
000405          THRU 2899-REPORT-PARSE-COUNTS-EXIT.
000406      PERFORM 3-WRITE-DAT-FILE
000407          THRU 3-WRITE-DAT-FILE-EXIT.
000408      PERFORM EOJ9-CLOSE-FILES
000409          THRU EOJ9999-EXIT.
000410      GOBACK.
000411  EJECT
000412********************************************************************
000413*                         INITIALIZATION                           *
000414********************************************************************
000415  1-INITIALIZATION.
000416*ZERO THE READ/WRITE COUNTERS BEFORE THE FIRST CARD IS READ -
000417*28-REPORT-PARSE-COUNTS AND EOJ9-CLOSE-FILES BOTH DISPLAY THESE
000418*LATER AND A STALE VALUE FROM A PRIOR STEP WOULD BE MISLEADING
000419*IN THE JOB LOG.
000420      MOVE SPACE TO WS-EOF-INDICATOR.
000421      SET RUN-OK TO TRUE.
000422      SET SECTION-NONE TO TRUE.
000423      MOVE ZERO TO DBR-COUNT DLN-COUNT DGR-COUNT
000424                   CSC-COUNT CER-COUNT.
000425      MOVE ZERO TO WS-DBR-CARDS-READ WS-DLN-CARDS-READ
000426                   WS-DGR-CARDS-READ WS-CSC-CARDS-READ
000427                   WS-CER-CARDS-READ.
000428      MOVE ZERO TO WS-DBR-ROWS-WRITTEN WS-DLN-ROWS-WRITTEN
000429                   WS-CER-ROWS-WRITTEN WS-CSC-ROWS-WRITTEN.
000430  199-INITIALIZATION-EXIT.
000431      EXIT.
000432  EJECT
000433********************************************************************
000434*                         OPEN ALL FILES                           *
000435********************************************************************
000436  11-OPEN-FILES.
000437*PWFIN IS A PLANNING-ENGINEER SUBMITTED DATA SET - IT IS NOT
000438*UNCOMMON FOR THE DD CARD TO POINT AT A STUDY CASE THAT WAS
000439*NEVER CATALOGUED, SO THIS CHECK HAS TO BE EXPLICIT RATHER THAN
000440*LEFT TO AN ABEND.  SP-0114.
000441      OPEN INPUT PWF-INPUT-FILE.
000442      IF WS-PWFIN-STATUS NOT = '00'
000443          DISPLAY 'ERROR: FILE ''PWFIN'' DOES NOT EXIST.'
000444          SET RUN-FAILED TO TRUE
000445          GO TO 1199-OPEN-FILES-EXIT
000446      END-IF.
000447*DATOUT IS A NEW GENERATION - IT SHOULD ALWAYS OPEN UNLESS THE
000448*ALLOCATION ITSELF FAILED (SPACE, UNIT, OR CATALOG PROBLEM).
000449      OPEN OUTPUT DAT-OUTPUT-FILE.
000450      IF WS-DATOUT-STATUS NOT = '00'
000451          DISPLAY 'ERROR: FILE ''DATOUT'' WILL NOT OPEN.'
000452          SET RUN-FAILED TO TRUE
000453      END-IF.
000454  1199-OPEN-FILES-EXIT.
000455      EXIT.
000456  EJECT
000457********************************************************************
000458*                MAIN PROCESS - READ AND CLASSIFY                  *
000459********************************************************************
000460  2-MAIN-PROCESS.
000461*ONE PASS OF THIS PARAGRAPH HANDLES ONE CARD IMAGE - THE PERFORM
000462*UNTIL IN 0-CONTROL-PROCESS DRIVES IT ONCE PER CARD UNTIL PWFIN
000463*HITS END OF FILE.  THE CLASSIFY STEP IS SKIPPED ON THE FINAL PASS
000464*SINCE THERE IS NO CARD IMAGE TO CLASSIFY.
000465      PERFORM 21-READ-NEXT-CARD
000466          THRU 2199-READ-NEXT-CARD-EXIT.
000467      IF NOT END-OF-FILE
000468          PERFORM 22-CLASSIFY-CARD
000469              THRU 2299-CLASSIFY-CARD-EXIT
000470      END-IF.
000471  2-MAIN-PROCESS-EXIT.
000472      EXIT.
000473  EJECT
000474********************************************************************
000475*                    READ NEXT CARD IMAGE                          *
000476********************************************************************
000477  21-READ-NEXT-CARD.
000478*PWF IS A FLAT CARD-IMAGE FILE WITH NO RECORD COUNT OR TRAILER -
000479*END OF FILE IS THE ONLY WAY THIS PROGRAM KNOWS THE STUDY CASE
000480*IS FULLY READ.
000481      READ PWF-INPUT-FILE
000482          AT END
000483              SET END-OF-FILE TO TRUE
000484      END-READ.
000485  2199-READ-NEXT-CARD-EXIT.
000486      EXIT.
000487  EJECT
000488********************************************************************
000489*              CLASSIFY CARD AGAINST SECTION STATE                 *
000490********************************************************************
000491  22-CLASSIFY-CARD.
000492*THE PWF FORMAT HAS NO RECORD-TYPE BYTE LIKE OUR OWN FILES DO -
000493*A SECTION HEADER CARD (DBAR/DLIN/DGER/DCSC/DCER) STARTS IN
000494*COLUMN 1 AND EVERY CARD AFTER IT, UP TO THE NEXT '99999' CARD,
000495*BELONGS TO THAT SECTION.  WS-SECTION-STATE REMEMBERS WHICH
000496*SECTION WE ARE CURRENTLY INSIDE SO THIS PARAGRAPH ONLY HAS TO
000497*LOOK FOR A HEADER WHEN SECTION-NONE IS TRUE.
000498      IF SECTION-NONE
000499          IF PWF-INPUT-REC(1:3) = 'FIM'
000500              SET END-OF-FILE TO TRUE
000501          ELSE
000502              IF PWF-INPUT-REC(1:4) = 'DBAR'
000503                  SET SECTION-DBAR TO TRUE
000504              ELSE
000505              IF PWF-INPUT-REC(1:4) = 'DLIN'
000506                  SET SECTION-DLIN TO TRUE
000507              ELSE
000508              IF PWF-INPUT-REC(1:4) = 'DGER'
000509                  SET SECTION-DGER TO TRUE
000510              ELSE
000511              IF PWF-INPUT-REC(1:4) = 'DCSC'
000512                  SET SECTION-DCSC TO TRUE
000513              ELSE
000514              IF PWF-INPUT-REC(1:4) = 'DCER'
000515                  SET SECTION-DCER TO TRUE
000516              ELSE
000517*ANAREDE CARRIES OTHER SECTIONS (TITU, DOPC AND THE LIKE) THAT
000518*HAVE NO DAT-FILE EQUIVALENT - THESE ARE CLASSIFIED IGNORED AND
000519*SKIPPED RATHER THAN TREATED AS AN ERROR.
000520                  SET SECTION-IGNORED TO TRUE
000521              END-IF END-IF END-IF END-IF END-IF
000522          END-IF
000523      ELSE
000524*A CARD OF FIVE NINES CLOSES OUT THE CURRENT SECTION - CONTROL
000525*RETURNS TO SECTION-NONE SO THE NEXT HEADER CARD CAN BE SEEN.
000526          IF PWF-INPUT-REC(1:5) = '99999'
000527              SET SECTION-NONE TO TRUE
000528          ELSE
000529*A LEFT PARENTHESIS IN COLUMN 1 IS AN ANAREDE COMMENT CARD -
000530*NOT DATA, SO IT IS SKIPPED WITHOUT COUNTING AGAINST ANY SECTION.
000531          IF PWF-INPUT-REC(1:1) = '('
000532              CONTINUE
000533          ELSE
000534          IF SECTION-IGNORED
000535              CONTINUE
000536          ELSE
000537          IF SECTION-DBAR
000538              ADD 1 TO WS-DBR-CARDS-READ
000539              PERFORM 23-PARSE-DBAR-CARD
000540                  THRU 2399-PARSE-DBAR-CARD-EXIT
000541          ELSE
000542          IF SECTION-DLIN
000543              ADD 1 TO WS-DLN-CARDS-READ
000544              PERFORM 24-PARSE-DLIN-CARD
000545                  THRU 2499-PARSE-DLIN-CARD-EXIT
000546          ELSE
000547          IF SECTION-DGER
000548              ADD 1 TO WS-DGR-CARDS-READ
000549              PERFORM 25-PARSE-DGER-CARD
000550                  THRU 2599-PARSE-DGER-CARD-EXIT
000551          ELSE
000552          IF SECTION-DCSC
000553              ADD 1 TO WS-CSC-CARDS-READ
000554              PERFORM 26-PARSE-DCSC-CARD
000555                  THRU 2699-PARSE-DCSC-CARD-EXIT
000556          ELSE
000557          IF SECTION-DCER
000558              ADD 1 TO WS-CER-CARDS-READ
000559              PERFORM 27-PARSE-DCER-CARD
000560                  THRU 2799-PARSE-DCER-CARD-EXIT
000561          END-IF END-IF END-IF END-IF END-IF END-IF END-IF
000562          END-IF
000563      END-IF.
000564  2299-CLASSIFY-CARD-EXIT.
000565      EXIT.
000566  EJECT
000567********************************************************************
000568*                    PARSE ONE DBAR CARD                            *
000569********************************************************************
000570  23-PARSE-DBAR-CARD.
000571*ONE CARD, ONE TABLE ENTRY.  EVERY NUMERIC SUB-FIELD GOES THROUGH
000572*THE SAME MOVE-EDIT-TEST-DEFAULT PATTERN: MOVE THE CARD COLUMNS
000573*INTO WS-EDIT-INPUT-TEXT, CALL 8-EDIT-NUMERIC-FIELD, THEN USE
000574*EDIT-FIELD-PRESENT TO CHOOSE BETWEEN THE PARSED VALUE AND THE
000575*BUSINESS DEFAULT FOR A BLANK CARD COLUMN.  THE DEFAULTS THEM-
000576*SELVES (ZERO, 1.0 PU, +/-99999) COME STRAIGHT OUT OF THE
000577*ANAREDE DBAR CARD DESCRIPTION.
000578      SET DBR-IX TO WS-DBR-CARDS-READ.
000579      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000580      MOVE DBR-CRD-NUMBER TO WS-EDIT-INPUT-TEXT(1:5).
000581      MOVE 5 TO WS-EDIT-INPUT-LEN.
000582      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000583      MOVE WS-EDIT-RESULT TO DBR-NUMBER(DBR-IX).
000584      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000585      MOVE DBR-CRD-TYPE TO WS-EDIT-INPUT-TEXT(1:2).
000586      MOVE 2 TO WS-EDIT-INPUT-LEN.
000587      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000588      MOVE WS-EDIT-RESULT TO DBR-TYPE(DBR-IX).
000589      MOVE DBR-CRD-NAME TO DBR-NAME(DBR-IX).
000590      IF DBR-CRD-STATE = 'D'
000591          MOVE 'D' TO DBR-STATE(DBR-IX)
000592      ELSE
000593          MOVE 'L' TO DBR-STATE(DBR-IX)
000594      END-IF.
000595      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000596      MOVE DBR-CRD-VOLTAGE TO WS-EDIT-INPUT-TEXT(1:4).
000597      MOVE 4 TO WS-EDIT-INPUT-LEN.
000598      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000599*VOLTAGE IS PUNCHED IN KV ON THE CARD - DIVIDE BY THE SYSTEM
000600*BASE (1000) TO GET PER-UNIT.  A BLANK VOLTAGE COLUMN MEANS
000601*NOMINAL - 1.0 PU, NOT ZERO.
000602      IF EDIT-FIELD-PRESENT
000603          COMPUTE DBR-VOLTAGE-PU(DBR-IX)
000604              ROUNDED = WS-EDIT-RESULT / 1000
000605      ELSE
000606          MOVE 1.0 TO DBR-VOLTAGE-PU(DBR-IX)
000607      END-IF.
000608      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000609      MOVE DBR-CRD-ANGLE TO WS-EDIT-INPUT-TEXT(1:4).
000610      MOVE 4 TO WS-EDIT-INPUT-LEN.
000611      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000612      IF EDIT-FIELD-PRESENT
000613          MOVE WS-EDIT-RESULT TO DBR-ANGLE(DBR-IX)
000614      ELSE
000615          MOVE ZERO TO DBR-ANGLE(DBR-IX)
000616      END-IF.
000617      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000618      MOVE DBR-CRD-ACTIVE-GEN TO WS-EDIT-INPUT-TEXT(1:5).
000619      MOVE 5 TO WS-EDIT-INPUT-LEN.
000620      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000621      IF EDIT-FIELD-PRESENT
000622          MOVE WS-EDIT-RESULT TO DBR-ACTIVE-GEN(DBR-IX)
000623      ELSE
000624          MOVE ZERO TO DBR-ACTIVE-GEN(DBR-IX)
000625      END-IF.
000626      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000627      MOVE DBR-CRD-REACTIVE-GEN TO WS-EDIT-INPUT-TEXT(1:5).
000628      MOVE 5 TO WS-EDIT-INPUT-LEN.
000629      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000630      IF EDIT-FIELD-PRESENT
000631          MOVE WS-EDIT-RESULT TO DBR-REACTIVE-GEN(DBR-IX)
000632      ELSE
000633          MOVE ZERO TO DBR-REACTIVE-GEN(DBR-IX)
000634      END-IF.
000635      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000636      MOVE DBR-CRD-MIN-REACTIVE-GEN TO WS-EDIT-INPUT-TEXT(1:5).
000637      MOVE 5 TO WS-EDIT-INPUT-LEN.
000638      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000639*A BLANK MIN/MAX REACTIVE-GEN COLUMN ON THE BUS CARD ITSELF MEANS
000640*UNLIMITED, NOT ZERO - WS-INFINITY-NEG/POS (+/-99999) STAND IN
000641*FOR THAT UNTIL 71-FIND-DGER-FOR-BUS GETS A CHANCE TO OVERRIDE
000642*WITH A REAL GENERATOR-LIMIT CARD FROM THE DGER SECTION.
000643      IF EDIT-FIELD-PRESENT
000644          MOVE WS-EDIT-RESULT TO DBR-MIN-REACTIVE-GEN(DBR-IX)
000645      ELSE
000646          MOVE WS-INFINITY-NEG TO DBR-MIN-REACTIVE-GEN(DBR-IX)
000647      END-IF.
000648      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000649      MOVE DBR-CRD-MAX-REACTIVE-GEN TO WS-EDIT-INPUT-TEXT(1:5).
000650      MOVE 5 TO WS-EDIT-INPUT-LEN.
000651      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000652      IF EDIT-FIELD-PRESENT
000653          MOVE WS-EDIT-RESULT TO DBR-MAX-REACTIVE-GEN(DBR-IX)
000654      ELSE
000655          MOVE WS-INFINITY-POS TO DBR-MAX-REACTIVE-GEN(DBR-IX)
000656      END-IF.
000657      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000658      MOVE DBR-CRD-ACTIVE-LOAD TO WS-EDIT-INPUT-TEXT(1:5).
000659      MOVE 5 TO WS-EDIT-INPUT-LEN.
000660      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000661      IF EDIT-FIELD-PRESENT
000662          MOVE WS-EDIT-RESULT TO DBR-ACTIVE-LOAD(DBR-IX)
000663      ELSE
000664          MOVE ZERO TO DBR-ACTIVE-LOAD(DBR-IX)
000665      END-IF.
000666      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000667      MOVE DBR-CRD-REACTIVE-LOAD TO WS-EDIT-INPUT-TEXT(1:5).
000668      MOVE 5 TO WS-EDIT-INPUT-LEN.
000669      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000670      IF EDIT-FIELD-PRESENT
000671          MOVE WS-EDIT-RESULT TO DBR-REACTIVE-LOAD(DBR-IX)
000672      ELSE
000673          MOVE ZERO TO DBR-REACTIVE-LOAD(DBR-IX)
000674      END-IF.
000675      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000676      MOVE DBR-CRD-CAP-REACTOR TO WS-EDIT-INPUT-TEXT(1:5).
000677      MOVE 5 TO WS-EDIT-INPUT-LEN.
000678      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000679*CAPACITOR/REACTOR IS PUNCHED AS A PERCENT OF BASE MVAR - DIVIDE
000680*BY 100 TO GET PER-UNIT SUSCEPTANCE FOR THE BSH COLUMN.
000681      IF EDIT-FIELD-PRESENT
000682          COMPUTE DBR-CAP-REACTOR-PU(DBR-IX)
000683              ROUNDED = WS-EDIT-RESULT / 100
000684      ELSE
000685          MOVE ZERO TO DBR-CAP-REACTOR-PU(DBR-IX)
000686      END-IF.
000687      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000688      MOVE DBR-CRD-AREA TO WS-EDIT-INPUT-TEXT(1:3).
000689      MOVE 3 TO WS-EDIT-INPUT-LEN.
000690      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000691      IF EDIT-FIELD-PRESENT
000692          MOVE WS-EDIT-RESULT TO DBR-AREA(DBR-IX)
000693      ELSE
000694          MOVE 1 TO DBR-AREA(DBR-IX)
000695      END-IF.
000696      MOVE WS-DBR-CARDS-READ TO DBR-COUNT.
000697  2399-PARSE-DBAR-CARD-EXIT.
000698      EXIT.
000699  EJECT
000700********************************************************************
000701*                    PARSE ONE DLIN CARD                            *
000702********************************************************************
000703  24-PARSE-DLIN-CARD.
000704*AC BRANCH CARD - FROM BUS, TO BUS, CIRCUIT NUMBER, STATE, AND
000705*THE ELECTRICAL CONSTANTS.  RESISTANCE/REACTANCE/SUSCEPTANCE ARE
000706*PUNCHED AS A PERCENT OF BASE MVA AND COME BACK DOWN TO PER-UNIT
000707*BY DIVIDING BY 100, THE SAME AS THE DBAR CAP/REACTOR FIELD.
000708      SET DLN-IX TO WS-DLN-CARDS-READ.
000709      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000710      MOVE DLN-CRD-FROM-BUS TO WS-EDIT-INPUT-TEXT(1:5).
000711      MOVE 5 TO WS-EDIT-INPUT-LEN.
000712      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000713      MOVE WS-EDIT-RESULT TO DLN-FROM-BUS(DLN-IX).
000714      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000715      MOVE DLN-CRD-TO-BUS TO WS-EDIT-INPUT-TEXT(1:5).
000716      MOVE 5 TO WS-EDIT-INPUT-LEN.
000717      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000718      MOVE WS-EDIT-RESULT TO DLN-TO-BUS(DLN-IX).
000719      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000720      MOVE DLN-CRD-CIRCUIT TO WS-EDIT-INPUT-TEXT(1:2).
000721      MOVE 2 TO WS-EDIT-INPUT-LEN.
000722      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000723      IF EDIT-FIELD-PRESENT
000724          MOVE WS-EDIT-RESULT TO DLN-CIRCUIT(DLN-IX)
000725      ELSE
000726          MOVE 1 TO DLN-CIRCUIT(DLN-IX)
000727      END-IF.
000728      IF DLN-CRD-STATE = 'D'
000729          MOVE 'D' TO DLN-STATE(DLN-IX)
000730      ELSE
000731          MOVE 'L' TO DLN-STATE(DLN-IX)
000732      END-IF.
000733      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000734      MOVE DLN-CRD-RESISTANCE TO WS-EDIT-INPUT-TEXT(1:5).
000735      MOVE 5 TO WS-EDIT-INPUT-LEN.
000736      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000737      IF EDIT-FIELD-PRESENT
000738          COMPUTE DLN-RESISTANCE-PU(DLN-IX)
000739              ROUNDED = WS-EDIT-RESULT / 100
000740      ELSE
000741          MOVE ZERO TO DLN-RESISTANCE-PU(DLN-IX)
000742      END-IF.
000743      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000744      MOVE DLN-CRD-REACTANCE TO WS-EDIT-INPUT-TEXT(1:5).
000745      MOVE 5 TO WS-EDIT-INPUT-LEN.
000746      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000747      IF EDIT-FIELD-PRESENT
000748          COMPUTE DLN-REACTANCE-PU(DLN-IX)
000749              ROUNDED = WS-EDIT-RESULT / 100
000750      ELSE
000751          MOVE ZERO TO DLN-REACTANCE-PU(DLN-IX)
000752      END-IF.
000753      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000754      MOVE DLN-CRD-SUSCEPTANCE TO WS-EDIT-INPUT-TEXT(1:5).
000755      MOVE 5 TO WS-EDIT-INPUT-LEN.
000756      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000757      IF EDIT-FIELD-PRESENT
000758          COMPUTE DLN-SUSCEPTANCE-PU(DLN-IX)
000759              ROUNDED = WS-EDIT-RESULT / 100
000760      ELSE
000761          MOVE ZERO TO DLN-SUSCEPTANCE-PU(DLN-IX)
000762      END-IF.
000763*    TAP FIELD - PRESENT/ABSENT SWITCH CARRIED SEPARATELY.  A
000764*    BLANK TAP MEANS "NOT A TRANSFORMER" (CORRECTED SP-0201).
000765      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000766      MOVE DLN-CRD-TAP TO WS-EDIT-INPUT-TEXT(1:5).
000767      MOVE 5 TO WS-EDIT-INPUT-LEN.
000768      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000769      IF EDIT-FIELD-PRESENT
000770          SET DLN-TAP-IS-PRESENT(DLN-IX) TO TRUE
000771          MOVE WS-EDIT-RESULT TO DLN-TAP-VALUE(DLN-IX)
000772      ELSE
000773          SET DLN-TAP-NOT-PRESENT(DLN-IX) TO TRUE
000774          MOVE ZERO TO DLN-TAP-VALUE(DLN-IX)
000775      END-IF.
000776      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000777      MOVE DLN-CRD-TAP-MINIMUM TO WS-EDIT-INPUT-TEXT(1:5).
000778      MOVE 5 TO WS-EDIT-INPUT-LEN.
000779      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000780      IF EDIT-FIELD-PRESENT
000781          MOVE WS-EDIT-RESULT TO DLN-TAP-MINIMUM(DLN-IX)
000782      ELSE
000783          MOVE ZERO TO DLN-TAP-MINIMUM(DLN-IX)
000784      END-IF.
000785      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000786      MOVE DLN-CRD-TAP-MAXIMUM TO WS-EDIT-INPUT-TEXT(1:5).
000787      MOVE 5 TO WS-EDIT-INPUT-LEN.
000788      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000789      IF EDIT-FIELD-PRESENT
000790          MOVE WS-EDIT-RESULT TO DLN-TAP-MAXIMUM(DLN-IX)
000791      ELSE
000792          MOVE ZERO TO DLN-TAP-MAXIMUM(DLN-IX)
000793      END-IF.
000794      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000795      MOVE DLN-CRD-PHASE-SHIFT TO WS-EDIT-INPUT-TEXT(1:5).
000796      MOVE 5 TO WS-EDIT-INPUT-LEN.
000797      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000798      IF EDIT-FIELD-PRESENT
000799          MOVE WS-EDIT-RESULT TO DLN-PHASE-SHIFT(DLN-IX)
000800      ELSE
000801          MOVE ZERO TO DLN-PHASE-SHIFT(DLN-IX)
000802      END-IF.
000803      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000804      MOVE DLN-CRD-NORMAL-CAPACITY TO WS-EDIT-INPUT-TEXT(1:4).
000805      MOVE 4 TO WS-EDIT-INPUT-LEN.
000806      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000807*A BLANK NORMAL CAPACITY MEANS THE BRANCH IS NOT THERMALLY
000808*LIMITED FOR THIS STUDY CASE - SAME INFINITY SUBSTITUTE USED ON
000809*THE DBAR REACTIVE LIMITS.
000810      IF EDIT-FIELD-PRESENT
000811          MOVE WS-EDIT-RESULT TO DLN-NORMAL-CAPACITY(DLN-IX)
000812      ELSE
000813          MOVE WS-INFINITY-POS TO DLN-NORMAL-CAPACITY(DLN-IX)
000814      END-IF.
000815      MOVE WS-DLN-CARDS-READ TO DLN-COUNT.
000816  2499-PARSE-DLIN-CARD-EXIT.
000817      EXIT.
000818  EJECT
000819********************************************************************
000820*                    PARSE ONE DGER CARD                             *
000821********************************************************************
000822  25-PARSE-DGER-CARD.
000823*GENERATOR-LIMIT CARD.  THIS SECTION ONLY EXISTS TO OVERRIDE THE
000824*DEFAULT REACTIVE LIMITS A BUS GOT IN 23-PARSE-DBAR-CARD WITH A
000825*REAL ACTIVE-GENERATION MIN/MAX FOR LOAD-FLOW DISPATCH LIMITS -
000826*71-FIND-DGER-FOR-BUS JOINS IT TO ITS OWNING BUS BY NUMBER WHEN
000827*THE DBAR TABLE IS WRITTEN.  THE PRESENT/ABSENT SWITCH ON EACH
000828*LIMIT MATTERS BECAUSE A BLANK LIMIT STILL HAS TO FALL BACK TO
000829*THE +/-99999 INFINITY SUBSTITUTE, NOT ZERO.
000830      SET DGR-IX TO WS-DGR-CARDS-READ.
000831      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000832      MOVE DGR-CRD-NUMBER TO WS-EDIT-INPUT-TEXT(1:5).
000833      MOVE 5 TO WS-EDIT-INPUT-LEN.
000834      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000835      MOVE WS-EDIT-RESULT TO DGR-NUMBER(DGR-IX).
000836      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000837      MOVE DGR-CRD-MIN-ACTIVE-GEN TO WS-EDIT-INPUT-TEXT(1:6).
000838      MOVE 6 TO WS-EDIT-INPUT-LEN.
000839      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000840      IF EDIT-FIELD-PRESENT
000841          SET DGR-MIN-ACTIVE-PRESENT(DGR-IX) TO TRUE
000842          MOVE WS-EDIT-RESULT TO DGR-MIN-ACTIVE-GEN(DGR-IX)
000843      ELSE
000844          SET DGR-MIN-ACTIVE-ABSENT(DGR-IX) TO TRUE
000845          MOVE ZERO TO DGR-MIN-ACTIVE-GEN(DGR-IX)
000846      END-IF.
000847      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000848      MOVE DGR-CRD-MAX-ACTIVE-GEN TO WS-EDIT-INPUT-TEXT(1:6).
000849      MOVE 6 TO WS-EDIT-INPUT-LEN.
000850      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000851      IF EDIT-FIELD-PRESENT
000852          SET DGR-MAX-ACTIVE-PRESENT(DGR-IX) TO TRUE
000853          MOVE WS-EDIT-RESULT TO DGR-MAX-ACTIVE-GEN(DGR-IX)
000854      ELSE
000855          SET DGR-MAX-ACTIVE-ABSENT(DGR-IX) TO TRUE
000856          MOVE ZERO TO DGR-MAX-ACTIVE-GEN(DGR-IX)
000857      END-IF.
000858      MOVE WS-DGR-CARDS-READ TO DGR-COUNT.
000859  2599-PARSE-DGER-CARD-EXIT.
000860      EXIT.
000861  EJECT
000862********************************************************************
000863*                    PARSE ONE DCSC CARD                             *
000864********************************************************************
000865  26-PARSE-DCSC-CARD.
000866*SERIES COMPENSATOR CARD.  MIN/MAX/INITIAL REACTANCE ARE ALL
000867*PUNCHED AS A PERCENT OF BASE MVA, SAME SCALING AS DLIN.  UNLIKE
000868*DLIN AND DCER, 38-WRITE-DCSC-TABLE WRITES EVERY DCSC ENTRY WITH
000869*NO BUS-CONNECTIVITY CHECK - SEE THE NOTE AT 39-BUILD-DCSC-ROW.
000870      SET CSC-IX TO WS-CSC-CARDS-READ.
000871      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000872      MOVE CSC-CRD-FROM-BUS TO WS-EDIT-INPUT-TEXT(1:5).
000873      MOVE 5 TO WS-EDIT-INPUT-LEN.
000874      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000875      MOVE WS-EDIT-RESULT TO CSC-FROM-BUS(CSC-IX).
000876      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000877      MOVE CSC-CRD-TO-BUS TO WS-EDIT-INPUT-TEXT(1:5).
000878      MOVE 5 TO WS-EDIT-INPUT-LEN.
000879      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000880      MOVE WS-EDIT-RESULT TO CSC-TO-BUS(CSC-IX).
000881      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000882      MOVE CSC-CRD-CIRCUIT TO WS-EDIT-INPUT-TEXT(1:2).
000883      MOVE 2 TO WS-EDIT-INPUT-LEN.
000884      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000885      IF EDIT-FIELD-PRESENT
000886          MOVE WS-EDIT-RESULT TO CSC-CIRCUIT(CSC-IX)
000887      ELSE
000888          MOVE 1 TO CSC-CIRCUIT(CSC-IX)
000889      END-IF.
000890      IF CSC-CRD-STATE = 'D'
000891          MOVE 'D' TO CSC-STATE(CSC-IX)
000892      ELSE
000893          MOVE 'L' TO CSC-STATE(CSC-IX)
000894      END-IF.
000895      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000896      MOVE CSC-CRD-MIN-REACTANCE TO WS-EDIT-INPUT-TEXT(1:6).
000897      MOVE 6 TO WS-EDIT-INPUT-LEN.
000898      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000899      IF EDIT-FIELD-PRESENT
000900          COMPUTE CSC-MIN-REACTANCE-PU(CSC-IX)
000901              ROUNDED = WS-EDIT-RESULT / 100
000902      ELSE
000903          MOVE ZERO TO CSC-MIN-REACTANCE-PU(CSC-IX)
000904      END-IF.
000905      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000906      MOVE CSC-CRD-MAX-REACTANCE TO WS-EDIT-INPUT-TEXT(1:6).
000907      MOVE 6 TO WS-EDIT-INPUT-LEN.
000908      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000909      IF EDIT-FIELD-PRESENT
000910          COMPUTE CSC-MAX-REACTANCE-PU(CSC-IX)
000911              ROUNDED = WS-EDIT-RESULT / 100
000912      ELSE
000913          MOVE ZERO TO CSC-MAX-REACTANCE-PU(CSC-IX)
000914      END-IF.
000915      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000916      MOVE CSC-CRD-INIT-REACTANCE TO WS-EDIT-INPUT-TEXT(1:6).
000917      MOVE 6 TO WS-EDIT-INPUT-LEN.
000918      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000919      IF EDIT-FIELD-PRESENT
000920          COMPUTE CSC-INIT-REACTANCE-PU(CSC-IX)
000921              ROUNDED = WS-EDIT-RESULT / 100
000922      ELSE
000923          MOVE ZERO TO CSC-INIT-REACTANCE-PU(CSC-IX)
000924      END-IF.
000925      MOVE CSC-CRD-CONTROL-MODE TO CSC-CONTROL-MODE(CSC-IX).
000926      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000927      MOVE CSC-CRD-CAPACITY TO WS-EDIT-INPUT-TEXT(1:5).
000928      MOVE 5 TO WS-EDIT-INPUT-LEN.
000929      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000930      IF EDIT-FIELD-PRESENT
000931          MOVE WS-EDIT-RESULT TO CSC-CAPACITY(CSC-IX)
000932      ELSE
000933          MOVE WS-INFINITY-POS TO CSC-CAPACITY(CSC-IX)
000934      END-IF.
000935      MOVE WS-CSC-CARDS-READ TO CSC-COUNT.
000936  2699-PARSE-DCSC-CARD-EXIT.
000937      EXIT.
000938  EJECT
000939********************************************************************
000940*                    PARSE ONE DCER CARD                             *
000941********************************************************************
000942  27-PARSE-DCER-CARD.
000943*STATIC VAR COMPENSATOR CARD.  SLOPE IS PERCENT OF BASE MVA,
000944*SAME SCALING RULE AS EVERY OTHER IMPEDANCE-LIKE FIELD ON THIS
000945*PROGRAM.  THE ONE-CHARACTER CONTROL-MODE CODE ON THE CARD ('I'
000946*OR BLANK FOR IMPEDANCE CONTROL, ANYTHING ELSE FOR VOLTAGE
000947*CONTROL) COLLAPSES TO A SINGLE DIGIT 0/1 FOR THE DAT FILE'S
000948*CCER COLUMN.
000949      SET CER-IX TO WS-CER-CARDS-READ.
000950      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000951      MOVE CER-CRD-BUS TO WS-EDIT-INPUT-TEXT(1:5).
000952      MOVE 5 TO WS-EDIT-INPUT-LEN.
000953      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000954      MOVE WS-EDIT-RESULT TO CER-BUS(CER-IX).
000955      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000956      MOVE CER-CRD-CONTROLLED-BUS TO WS-EDIT-INPUT-TEXT(1:5).
000957      MOVE 5 TO WS-EDIT-INPUT-LEN.
000958      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000959      IF EDIT-FIELD-PRESENT
000960          MOVE WS-EDIT-RESULT TO CER-CONTROLLED-BUS(CER-IX)
000961      ELSE
000962          MOVE ZERO TO CER-CONTROLLED-BUS(CER-IX)
000963      END-IF.
000964      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000965      MOVE CER-CRD-SLOPE TO WS-EDIT-INPUT-TEXT(1:6).
000966      MOVE 6 TO WS-EDIT-INPUT-LEN.
000967      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000968      IF EDIT-FIELD-PRESENT
000969          COMPUTE CER-SLOPE-PU(CER-IX)
000970              ROUNDED = WS-EDIT-RESULT / 100
000971      ELSE
000972          MOVE ZERO TO CER-SLOPE-PU(CER-IX)
000973      END-IF.
000974      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000975      MOVE CER-CRD-MIN-REACTIVE-GEN TO WS-EDIT-INPUT-TEXT(1:7).
000976      MOVE 7 TO WS-EDIT-INPUT-LEN.
000977      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000978      IF EDIT-FIELD-PRESENT
000979          MOVE WS-EDIT-RESULT TO CER-MIN-REACTIVE-GEN(CER-IX)
000980      ELSE
000981          MOVE WS-INFINITY-NEG TO CER-MIN-REACTIVE-GEN(CER-IX)
000982      END-IF.
000983      MOVE SPACES TO WS-EDIT-INPUT-TEXT.
000984      MOVE CER-CRD-MAX-REACTIVE-GEN TO WS-EDIT-INPUT-TEXT(1:7).
000985      MOVE 7 TO WS-EDIT-INPUT-LEN.
000986      PERFORM 8-EDIT-NUMERIC-FIELD THRU 899-EDIT-NUMERIC-FIELD-EXIT.
000987      IF EDIT-FIELD-PRESENT
000988          MOVE WS-EDIT-RESULT TO CER-MAX-REACTIVE-GEN(CER-IX)
000989      ELSE
000990          MOVE WS-INFINITY-POS TO CER-MAX-REACTIVE-GEN(CER-IX)
000991      END-IF.
000992      IF CER-CRD-CONTROL-MODE = 'I' OR CER-CRD-CONTROL-MODE = ' '
000993          MOVE 0 TO CER-CONTROL-MODE(CER-IX)
000994      ELSE
000995          MOVE 1 TO CER-CONTROL-MODE(CER-IX)
000996      END-IF.
000997      IF CER-CRD-STATE = 'D'
000998          MOVE 'D' TO CER-STATE(CER-IX)
000999      ELSE
001000          MOVE 'L' TO CER-STATE(CER-IX)
001001      END-IF.
001002      MOVE WS-CER-CARDS-READ TO CER-COUNT.
001003  2799-PARSE-DCER-CARD-EXIT.
001004      EXIT.
001005  EJECT
001006********************************************************************
001007*            REPORT RECORD COUNTS FOR EACH SECTION                 *
001008********************************************************************
001009  28-REPORT-PARSE-COUNTS.
001010*PERFORMED ONCE, RIGHT AFTER THE READ LOOP HITS END OF PWFIN, SO
001011*THE OPERATOR CAN TELL FROM THE JOB LOG WHETHER THE CASE CAME IN
001012*THE SIZE EXPECTED BEFORE EVER LOOKING AT THE DAT FILE ITSELF.
001013      DISPLAY 'PWFCNVRT - DBAR CARDS READ: ' DBR-COUNT.
001014      DISPLAY 'PWFCNVRT - DLIN CARDS READ: ' DLN-COUNT.
001015      DISPLAY 'PWFCNVRT - DGER CARDS READ: ' DGR-COUNT.
001016      DISPLAY 'PWFCNVRT - DCSC CARDS READ: ' CSC-COUNT.
001017      DISPLAY 'PWFCNVRT - DCER CARDS READ: ' CER-COUNT.
001018  2899-REPORT-PARSE-COUNTS-EXIT.
001019      EXIT.
001020  EJECT
001021********************************************************************
001022*                    WRITE THE DAT MODEL FILE                      *
001023********************************************************************
001024  3-WRITE-DAT-FILE.
001025*EACH TABLE BLOCK IS GATED ON ITS OWN SECTION HAVING HAD AT
001026*LEAST ONE CARD - A STUDY CASE WITHOUT ANY DCSC OR DCER CARDS IS
001027*COMMON AND THE DAT FILE SHOULD NOT CARRY AN EMPTY "PARAM ...
001028*:=" BLOCK FOR A TABLE THE MATHEMATICAL-PROGRAMMING MODEL NEVER
001029*ASKS FOR.
001030      PERFORM 31-WRITE-BASE-BLOCK
001031          THRU 3199-WRITE-BASE-BLOCK-EXIT.
001032      IF DBR-COUNT GREATER THAN ZERO
001033          PERFORM 32-WRITE-DBAR-TABLE
001034              THRU 3299-WRITE-DBAR-TABLE-EXIT
001035      END-IF.
001036      IF DLN-COUNT GREATER THAN ZERO
001037          PERFORM 34-WRITE-DLIN-TABLE
001038              THRU 3499-WRITE-DLIN-TABLE-EXIT
001039      END-IF.
001040      IF CER-COUNT GREATER THAN ZERO
001041          PERFORM 36-WRITE-DCER-TABLE
001042              THRU 3699-WRITE-DCER-TABLE-EXIT
001043      END-IF.
001044      IF CSC-COUNT GREATER THAN ZERO
001045          PERFORM 38-WRITE-DCSC-TABLE
001046              THRU 3899-WRITE-DCSC-TABLE-EXIT
001047      END-IF.
001048      DISPLAY 'PWFCNVRT - DAT FILE WRITTEN SUCCESSFULLY'.
001049  3-WRITE-DAT-FILE-EXIT.
001050      EXIT.
001051  EJECT
001052********************************************************************
001053*                    WRITE THE BASE POWER BLOCK                    *
001054********************************************************************
001055  31-WRITE-BASE-BLOCK.
001056*THE BASE BLOCK IS WRITTEN UNCONDITIONALLY - EVERY STUDY CASE
001057*HAS AT LEAST A DBAR SECTION, AND THE MATHEMATICAL-PROGRAMMING
001058*MODEL NEEDS THE BASE MVA TO CONVERT THE PER-UNIT QUANTITIES
001059*BACK TO ENGINEERING UNITS WHEN IT REPORTS RESULTS.
001060      MOVE '# System base power' TO WS-DAT-LINE.
001061      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001062      MOVE WS-BASE-POWER TO WS-ED-UW8.
001063      STRING 'param BASE := ' DELIMITED BY SIZE
001064             WS-ED-UW8 DELIMITED BY SIZE
001065             ';' DELIMITED BY SIZE
001066             INTO WS-DAT-LINE.
001067      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001068      MOVE SPACES TO WS-DAT-LINE.
001069      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001070  3199-WRITE-BASE-BLOCK-EXIT.
001071      EXIT.
001072  EJECT
001073********************************************************************
001074*                    WRITE THE DBAR PARAMETER TABLE                *
001075********************************************************************
001076  32-WRITE-DBAR-TABLE.
001077*DBAR IS THE ONE TABLE 3-WRITE-DAT-FILE NEVER SKIPS - A PWF CASE
001078*WITH NO BUS CARDS IS NOT A STUDY CASE AT ALL, SO THE GATE ON
001079*DBR-COUNT AT THE CALLER IS THERE ONLY FOR SYMMETRY WITH THE
001080*OTHER FOUR TABLES.
001081      MOVE '# Bus data' TO WS-DAT-LINE.
001082      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001083      MOVE 'param: DBAR: Num Name Tb Are V0 A0 Pg0 Qg0 Pgm Pgn'
001084          TO WS-DAT-LINE.
001085      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001086      MOVE '   Qgm Qgn Pl Ql Bsh Vmx Vmn :='
001087          TO WS-DAT-LINE.
001088      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001089      MOVE '#  num  name  tb area  pu  deg  MW  MVAr  MW  MW'
001090          TO WS-DAT-LINE.
001091      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001092      MOVE '#   MVAr  MVAr  MW  MVAr  pu  pu  pu'
001093          TO WS-DAT-LINE.
001094      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001095      SET DBR-IX TO 1.
001096      PERFORM 321-WRITE-DBAR-ENTRY
001097          THRU 32199-WRITE-DBAR-ENTRY-EXIT
001098          DBR-COUNT TIMES.
001099      MOVE ';' TO WS-DAT-LINE.
001100      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001101      MOVE SPACES TO WS-DAT-LINE.
001102      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001103  3299-WRITE-DBAR-TABLE-EXIT.
001104      EXIT.
001105  EJECT
001106********************************************************************
001107*        WRITE ONE DBAR ENTRY IF ITS BUS IS IN SERVICE              *
001108********************************************************************
001109  321-WRITE-DBAR-ENTRY.
001110*UNLIKE DLIN/DCER THIS PARAGRAPH IS NOT A CONNECTIVITY FILTER -
001111*DBR-CONNECTED IS SET TRUE FOR EVERY BUS WHOSE STATE CARD
001112*MARKED IT 'L' (LIGADO/IN SERVICE); A DISCONNECTED BUS SIMPLY
001113*DOES NOT BELONG IN THE MODEL'S BUS TABLE AT ALL.
001114      IF DBR-CONNECTED(DBR-IX)
001115          PERFORM 33-BUILD-DBAR-ROW
001116              THRU 3399-BUILD-DBAR-ROW-EXIT
001117          WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE
001118          ADD 1 TO WS-DBR-ROWS-WRITTEN
001119      END-IF.
001120      SET DBR-IX UP BY 1.
001121  32199-WRITE-DBAR-ENTRY-EXIT.
001122      EXIT.
001123  EJECT
001124********************************************************************
001125*           BUILD ONE DBAR OUTPUT ROW - JOINS DGER LIMITS           *
001126********************************************************************
001127  33-BUILD-DBAR-ROW.
001128*BUILDS ONE SPACE-DELIMITED DBAR ROW INTO WS-DAT-LINE, COLUMN BY
001129*COLUMN, IN THE ORDER THE "PARAM: DBAR: ..." HEADER NAMES THEM.
001130*THE DGER LOOKUP HAS TO HAPPEN FIRST SINCE PGM/PGN DEPEND ON IT.
001131      MOVE DBR-NUMBER(DBR-IX) TO WS-SEARCH-BUS-NUMBER.
001132      PERFORM 71-FIND-DGER-FOR-BUS
001133          THRU 7199-FIND-DGER-FOR-BUS-EXIT.
001134      MOVE SPACES TO WS-DAT-LINE WS-DAT-NAME-FIELD.
001135      STRING '"' DELIMITED BY SIZE
001136             DBR-NAME(DBR-IX)(1:12) DELIMITED BY SIZE
001137             '"' DELIMITED BY SIZE
001138             INTO WS-DAT-NAME-FIELD.
001139      MOVE 1 TO WS-DAT-PTR.
001140      MOVE DBR-NUMBER(DBR-IX) TO WS-ED-UW8.
001141      STRING WS-ED-UW8 DELIMITED BY SIZE
001142             ' ' DELIMITED BY SIZE
001143             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001144      STRING WS-DAT-NAME-FIELD DELIMITED BY SIZE
001145             ' ' DELIMITED BY SIZE
001146             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001147      MOVE DBR-TYPE(DBR-IX) TO WS-ED-UW2.
001148      STRING WS-ED-UW2 DELIMITED BY SIZE
001149             ' ' DELIMITED BY SIZE
001150             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001151      MOVE DBR-AREA(DBR-IX) TO WS-ED-UW3.
001152      STRING WS-ED-UW3 DELIMITED BY SIZE
001153             ' ' DELIMITED BY SIZE
001154             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001155      COMPUTE WS-ED-D73 ROUNDED = DBR-VOLTAGE-PU(DBR-IX).
001156      STRING WS-ED-D73 DELIMITED BY SIZE
001157             ' ' DELIMITED BY SIZE
001158             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001159      COMPUTE WS-ED-D82 ROUNDED = DBR-ANGLE(DBR-IX).
001160      STRING WS-ED-D82 DELIMITED BY SIZE
001161             ' ' DELIMITED BY SIZE
001162             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001163      COMPUTE WS-ED-D103 ROUNDED = DBR-ACTIVE-GEN(DBR-IX).
001164      STRING WS-ED-D103 DELIMITED BY SIZE
001165             ' ' DELIMITED BY SIZE
001166             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001167      COMPUTE WS-ED-D83 ROUNDED = DBR-REACTIVE-GEN(DBR-IX).
001168      STRING WS-ED-D83 DELIMITED BY SIZE
001169             ' ' DELIMITED BY SIZE
001170             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001171      COMPUTE WS-ED-D82 ROUNDED = WS-PGM-VALUE.
001172      STRING WS-ED-D82 DELIMITED BY SIZE
001173             ' ' DELIMITED BY SIZE
001174             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001175      COMPUTE WS-ED-D102 ROUNDED = WS-PGN-VALUE.
001176      STRING WS-ED-D102 DELIMITED BY SIZE
001177             ' ' DELIMITED BY SIZE
001178             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001179      COMPUTE WS-ED-D102 ROUNDED = DBR-MAX-REACTIVE-GEN(DBR-IX).
001180      STRING WS-ED-D102 DELIMITED BY SIZE
001181             ' ' DELIMITED BY SIZE
001182             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001183      COMPUTE WS-ED-D102 ROUNDED = DBR-MIN-REACTIVE-GEN(DBR-IX).
001184      STRING WS-ED-D102 DELIMITED BY SIZE
001185             ' ' DELIMITED BY SIZE
001186             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001187      COMPUTE WS-ED-D103 ROUNDED = DBR-ACTIVE-LOAD(DBR-IX).
001188      STRING WS-ED-D103 DELIMITED BY SIZE
001189             ' ' DELIMITED BY SIZE
001190             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001191      COMPUTE WS-ED-D103 ROUNDED = DBR-REACTIVE-LOAD(DBR-IX).
001192      STRING WS-ED-D103 DELIMITED BY SIZE
001193             ' ' DELIMITED BY SIZE
001194             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001195      COMPUTE WS-ED-D104 ROUNDED = DBR-CAP-REACTOR-PU(DBR-IX).
001196      STRING WS-ED-D104 DELIMITED BY SIZE
001197             ' ' DELIMITED BY SIZE
001198             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001199*VMX/VMN ARE NOT CARD FIELDS - THE PWF FORMAT DOES NOT CARRY BUS
001200*VOLTAGE LIMITS AT ALL, SO EVERY BUS GETS THE SAME SHOP-STANDARD
001201*110%/95% OPERATING BAND FROM WS-CONSTANTS (ORIGINAL SP-0114).
001202      COMPUTE WS-ED-D93 ROUNDED = WS-VMX-DEFAULT.
001203      STRING WS-ED-D93 DELIMITED BY SIZE
001204             ' ' DELIMITED BY SIZE
001205             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001206      COMPUTE WS-ED-D93 ROUNDED = WS-VMN-DEFAULT.
001207      STRING WS-ED-D93 DELIMITED BY SIZE
001208             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001209  3399-BUILD-DBAR-ROW-EXIT.
001210      EXIT.
001211  EJECT
001212********************************************************************
001213*                    WRITE THE DLIN PARAMETER TABLE                *
001214********************************************************************
001215  34-WRITE-DLIN-TABLE.
001216*DLIN CARRIES BOTH TRANSMISSION LINES AND TRANSFORMERS - THE TR
001217*COLUMN IS WHAT TELLS THE AMPL MODEL WHICH IS WHICH, NOT A
001218*SEPARATE RECORD TYPE, SAME AS ON THE ANAREDE CARD ITSELF.
001219      MOVE '# AC circuits data (LTs and Transfos)' TO WS-DAT-LINE.
001220      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001221      MOVE 'param: DLIN: k i j Tr R X Bshl Tap Tmx Tmn Psh Cn :='
001222          TO WS-DAT-LINE.
001223      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001224      MOVE '#  k   i   j  tr  pu   pu   pu   pu   pu  pu  deg  MVA'
001225          TO WS-DAT-LINE.
001226      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001227      SET DLN-IX TO 1.
001228      PERFORM 341-WRITE-DLIN-ENTRY
001229          THRU 34199-WRITE-DLIN-ENTRY-EXIT
001230          DLN-COUNT TIMES.
001231      MOVE ';' TO WS-DAT-LINE.
001232      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001233      MOVE SPACES TO WS-DAT-LINE.
001234      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001235  3499-WRITE-DLIN-TABLE-EXIT.
001236      EXIT.
001237  EJECT
001238********************************************************************
001239*   WRITE ONE DLIN ENTRY IF BOTH TERMINAL BUSES ARE IN SERVICE       *
001240********************************************************************
001241  341-WRITE-DLIN-ENTRY.
001242*A BRANCH ONLY BELONGS IN THE MODEL IF THE BRANCH ITSELF IS IN
001243*SERVICE AND BOTH ITS TERMINAL BUSES ARE STILL IN THE DBAR
001244*TABLE - A LINE TO A BUS THAT WAS DROPPED (STATE 'D') WOULD
001245*LEAVE A DANGLING REFERENCE IN THE .DAT FILE.
001246      IF DLN-CONNECTED(DLN-IX)
001247          MOVE DLN-FROM-BUS(DLN-IX) TO WS-SEARCH-BUS-NUMBER
001248          PERFORM 7-BUS-IS-CONNECTED
001249              THRU 799-BUS-IS-CONNECTED-EXIT
001250          IF WS-BUS-IS-CONNECTED
001251              MOVE DLN-TO-BUS(DLN-IX) TO WS-SEARCH-BUS-NUMBER
001252              PERFORM 7-BUS-IS-CONNECTED
001253                  THRU 799-BUS-IS-CONNECTED-EXIT
001254              IF WS-BUS-IS-CONNECTED
001255                  ADD 1 TO WS-DLN-ROWS-WRITTEN
001256                  PERFORM 35-BUILD-DLIN-ROW
001257                      THRU 3599-BUILD-DLIN-ROW-EXIT
001258                  WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE
001259              END-IF
001260          END-IF
001261      END-IF.
001262      SET DLN-IX UP BY 1.
001263  34199-WRITE-DLIN-ENTRY-EXIT.
001264      EXIT.
001265  EJECT
001266********************************************************************
001267*                    BUILD ONE DLIN OUTPUT ROW                     *
001268********************************************************************
001269  35-BUILD-DLIN-ROW.
001270*COLUMN K IS NOT THE DLN-IX TABLE SUBSCRIPT - IT IS THE COUNT OF
001271*ROWS ACTUALLY WRITTEN SO FAR, SO A DROPPED BRANCH (SEE
001272*341-WRITE-DLIN-ENTRY) DOES NOT LEAVE A GAP IN THE SEQUENCE THE
001273*MATHEMATICAL-PROGRAMMING MODEL SEES.
001274      MOVE SPACES TO WS-DAT-LINE.
001275      MOVE 1 TO WS-DAT-PTR.
001276      MOVE WS-DLN-ROWS-WRITTEN TO WS-ED-UW6.
001277      STRING WS-ED-UW6 DELIMITED BY SIZE
001278             ' ' DELIMITED BY SIZE
001279             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001280      MOVE DLN-FROM-BUS(DLN-IX) TO WS-ED-UW5.
001281      STRING WS-ED-UW5 DELIMITED BY SIZE
001282             ' ' DELIMITED BY SIZE
001283             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001284      MOVE DLN-TO-BUS(DLN-IX) TO WS-ED-UW5.
001285      STRING WS-ED-UW5 DELIMITED BY SIZE
001286             ' ' DELIMITED BY SIZE
001287             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001288      IF DLN-TAP-IS-PRESENT(DLN-IX)
001289          MOVE 1 TO WS-ED-UW2
001290      ELSE
001291          MOVE 0 TO WS-ED-UW2
001292      END-IF.
001293      STRING WS-ED-UW2 DELIMITED BY SIZE
001294             ' ' DELIMITED BY SIZE
001295             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001296      COMPUTE WS-ED-D107 ROUNDED = DLN-RESISTANCE-PU(DLN-IX).
001297      STRING WS-ED-D107 DELIMITED BY SIZE
001298             ' ' DELIMITED BY SIZE
001299             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001300      COMPUTE WS-ED-D107 ROUNDED = DLN-REACTANCE-PU(DLN-IX).
001301      STRING WS-ED-D107 DELIMITED BY SIZE
001302             ' ' DELIMITED BY SIZE
001303             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001304      COMPUTE WS-ED-D107 ROUNDED = DLN-SUSCEPTANCE-PU(DLN-IX).
001305      STRING WS-ED-D107 DELIMITED BY SIZE
001306             ' ' DELIMITED BY SIZE
001307             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001308      COMPUTE WS-ED-D74 ROUNDED = DLN-TAP-VALUE(DLN-IX).
001309      STRING WS-ED-D74 DELIMITED BY SIZE
001310             ' ' DELIMITED BY SIZE
001311             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001312      COMPUTE WS-ED-D74 ROUNDED = DLN-TAP-MAXIMUM(DLN-IX).
001313      STRING WS-ED-D74 DELIMITED BY SIZE
001314             ' ' DELIMITED BY SIZE
001315             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001316      COMPUTE WS-ED-D74 ROUNDED = DLN-TAP-MINIMUM(DLN-IX).
001317      STRING WS-ED-D74 DELIMITED BY SIZE
001318             ' ' DELIMITED BY SIZE
001319             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001320      COMPUTE WS-ED-D83 ROUNDED = DLN-PHASE-SHIFT(DLN-IX).
001321      STRING WS-ED-D83 DELIMITED BY SIZE
001322             ' ' DELIMITED BY SIZE
001323             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001324      COMPUTE WS-ED-D82 ROUNDED = DLN-NORMAL-CAPACITY(DLN-IX).
001325      STRING WS-ED-D82 DELIMITED BY SIZE
001326             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001327  3599-BUILD-DLIN-ROW-EXIT.
001328      EXIT.
001329  EJECT
001330********************************************************************
001331*                    WRITE THE DCER PARAMETER TABLE                *
001332********************************************************************
001333  36-WRITE-DCER-TABLE.
001334*THE SVC CARD GROUP IS OPTIONAL ON AN ANAREDE CASE - MOST STUDY
001335*CASES CARRY ZERO OF THEM.  CER-COUNT WILL BE ZERO IN THAT CASE AND
001336*THE PERFORM BELOW SIMPLY DOES NOT EXECUTE THE LOOP BODY, BUT THE
001337*HEADER/TRAILER LINES STILL GO OUT SO THE AMPL MODEL SEES AN EMPTY
001338*DCER TABLE RATHER THAN A MISSING ONE.
001339      MOVE '# Static reactive compensator (SVC) data' TO WS-DAT-LINE.
001340      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001341      MOVE 'param: DCER: Nbc Kb Incl Slope Qcn Qcm Ccer :='
001342          TO WS-DAT-LINE.
001343      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001344      MOVE '#  nbc  bus  bus  pu  MVAr  MVAr  code'
001345          TO WS-DAT-LINE.
001346      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001347      SET CER-IX TO 1.
001348      PERFORM 361-WRITE-DCER-ENTRY
001349          THRU 36199-WRITE-DCER-ENTRY-EXIT
001350          CER-COUNT TIMES.
001351      MOVE ';' TO WS-DAT-LINE.
001352      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001353      MOVE SPACES TO WS-DAT-LINE.
001354      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001355  3699-WRITE-DCER-TABLE-EXIT.
001356      EXIT.
001357  EJECT
001358********************************************************************
001359*      WRITE ONE DCER ENTRY IF ITS CONTROLLED BUS IS IN SERVICE     *
001360********************************************************************
001361  361-WRITE-DCER-ENTRY.
001362*AN SVC IS WRITTEN ONLY WHEN ITS OWN STATE BYTE SHOWS IN-SERVICE
001363*AND ITS CONTROLLED BUS (NOT NECESSARILY THE BUS IT SITS ON) IS
001364*STILL REACHABLE THROUGH THE DBAR TABLE - SEE 7-BUS-IS-CONNECTED.
001365      IF CER-CONNECTED(CER-IX)
001366          MOVE CER-BUS(CER-IX) TO WS-SEARCH-BUS-NUMBER
001367          PERFORM 7-BUS-IS-CONNECTED
001368              THRU 799-BUS-IS-CONNECTED-EXIT
001369          IF WS-BUS-IS-CONNECTED
001370              ADD 1 TO WS-CER-ROWS-WRITTEN
001371              PERFORM 37-BUILD-DCER-ROW
001372                  THRU 3799-BUILD-DCER-ROW-EXIT
001373              WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE
001374          END-IF
001375      END-IF.
001376      SET CER-IX UP BY 1.
001377  36199-WRITE-DCER-ENTRY-EXIT.
001378      EXIT.
001379  EJECT
001380********************************************************************
001381*                    BUILD ONE DCER OUTPUT ROW                      *
001382********************************************************************
001383  37-BUILD-DCER-ROW.
001384*COLUMN Nbc IS THE RUNNING COUNT OF SVC ROWS ACTUALLY WRITTEN, NOT
001385*CER-IX, FOR THE SAME SEQUENCE-GAP REASON DOCUMENTED IN
001386*35-BUILD-DLIN-ROW ABOVE.  CCER COLLAPSES THE PWF CONTROL-MODE
001387*PUNCH TO A SINGLE 0/1 DIGIT - THE AMPL MODEL HAS NO USE FOR THE
001388*FINER PWF DISTINCTION BETWEEN THE VARIOUS REMOTE-BUS MODES.
001389      MOVE SPACES TO WS-DAT-LINE.
001390      MOVE 1 TO WS-DAT-PTR.
001391      MOVE WS-CER-ROWS-WRITTEN TO WS-ED-UW8.
001392      STRING WS-ED-UW8 DELIMITED BY SIZE
001393             ' ' DELIMITED BY SIZE
001394             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001395      MOVE CER-BUS(CER-IX) TO WS-ED-UW9.
001396      STRING WS-ED-UW9 DELIMITED BY SIZE
001397             ' ' DELIMITED BY SIZE
001398             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001399      MOVE CER-CONTROLLED-BUS(CER-IX) TO WS-ED-UW5.
001400      STRING WS-ED-UW5 DELIMITED BY SIZE
001401             ' ' DELIMITED BY SIZE
001402             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001403      COMPUTE WS-ED-D107 ROUNDED = CER-SLOPE-PU(CER-IX).
001404      STRING WS-ED-D107 DELIMITED BY SIZE
001405             ' ' DELIMITED BY SIZE
001406             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001407      COMPUTE WS-ED-D92 ROUNDED = CER-MIN-REACTIVE-GEN(CER-IX).
001408      STRING WS-ED-D92 DELIMITED BY SIZE
001409             ' ' DELIMITED BY SIZE
001410             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001411      COMPUTE WS-ED-D92 ROUNDED = CER-MAX-REACTIVE-GEN(CER-IX).
001412      STRING WS-ED-D92 DELIMITED BY SIZE
001413             ' ' DELIMITED BY SIZE
001414             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001415      MOVE CER-CONTROL-MODE(CER-IX) TO WS-ED-UW4.
001416      STRING WS-ED-UW4 DELIMITED BY SIZE
001417             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001418  3799-BUILD-DCER-ROW-EXIT.
001419      EXIT.
001420  EJECT
001421********************************************************************
001422*                    WRITE THE DCSC PARAMETER TABLE                *
001423********************************************************************
001424  38-WRITE-DCSC-TABLE.
001425*LIKE THE SVC GROUP, DCSC CARDS ARE OPTIONAL - MANY CASES RUN
001426*WITHOUT A SINGLE SERIES COMPENSATOR.  HEADER/TRAILER LINES STILL
001427*GO OUT EVEN WHEN CSC-COUNT IS ZERO, SAME RULE AS 36-WRITE-DCER-
001428*TABLE ABOVE.
001429      MOVE '# Controlable series compensator (CSC) data' TO WS-DAT-LINE.
001430      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001431      MOVE 'param: DCSC: k i j Xmin Xmax Ccsc Xesp Cnc :='
001432          TO WS-DAT-LINE.
001433      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001434      MOVE '#  k   i   j   pu   pu  code  pu  MVA'
001435          TO WS-DAT-LINE.
001436      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001437      SET CSC-IX TO 1.
001438      PERFORM 381-WRITE-DCSC-ENTRY
001439          THRU 38199-WRITE-DCSC-ENTRY-EXIT
001440          CSC-COUNT TIMES.
001441      MOVE ';' TO WS-DAT-LINE.
001442      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001443      MOVE SPACES TO WS-DAT-LINE.
001444      WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE.
001445  3899-WRITE-DCSC-TABLE-EXIT.
001446      EXIT.
001447  EJECT
001448********************************************************************
001449*         WRITE ONE DCSC ENTRY - NO CONNECTIVITY CHECK (SEE SPEC)   *
001450********************************************************************
001451  381-WRITE-DCSC-ENTRY.
001452*THE ONLY GATE HERE IS THE CSC'S OWN STATE BYTE - THE ENGINEERS
001453*WHO SPEC'D THIS CONVERSION WANT A DISCONNECTED COMPENSATOR LEFT
001454*OUT EVEN IF BOTH ITS TERMINAL BUSES ARE STILL IN THE MODEL, BUT
001455*THEY DO NOT WANT A BUS-CONNECTIVITY LOOKUP RUN AGAINST DBR-TABLE
001456*FOR THIS TABLE THE WAY DLIN AND DCER GET ONE.
001457      IF CSC-CONNECTED(CSC-IX)
001458          PERFORM 39-BUILD-DCSC-ROW
001459              THRU 3999-BUILD-DCSC-ROW-EXIT
001460          WRITE DAT-OUTPUT-REC FROM WS-DAT-LINE
001461          ADD 1 TO WS-CSC-ROWS-WRITTEN
001462      END-IF.
001463      SET CSC-IX UP BY 1.
001464  38199-WRITE-DCSC-ENTRY-EXIT.
001465      EXIT.
001466  EJECT
001467********************************************************************
001468*                    BUILD ONE DCSC OUTPUT ROW                      *
001469*    NOTE - NO BUS CONNECTIVITY CHECK ON THIS TABLE (SEE SPEC).     *
001470********************************************************************
001471  39-BUILD-DCSC-ROW.
001472*COLUMN K HERE IS THE CSC-IX TABLE SUBSCRIPT ITSELF, NOT A
001473*ROWS-WRITTEN COUNTER - THERE IS NO CONNECTIVITY GATE ON THIS
001474*TABLE TO CREATE A GAP, SO THE ORDINAL POSITION ON THE DCSC CARD
001475*DECK IS THE SAME AS THE ROW NUMBER THE MODEL SEES.
001476      MOVE SPACES TO WS-DAT-LINE.
001477      MOVE 1 TO WS-DAT-PTR.
001478      MOVE CSC-IX TO WS-ED-UW5.
001479      STRING WS-ED-UW5 DELIMITED BY SIZE
001480             ' ' DELIMITED BY SIZE
001481             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001482      MOVE CSC-FROM-BUS(CSC-IX) TO WS-ED-UW5.
001483      STRING WS-ED-UW5 DELIMITED BY SIZE
001484             ' ' DELIMITED BY SIZE
001485             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001486      MOVE CSC-TO-BUS(CSC-IX) TO WS-ED-UW5.
001487      STRING WS-ED-UW5 DELIMITED BY SIZE
001488             ' ' DELIMITED BY SIZE
001489             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001490      COMPUTE WS-ED-D107 ROUNDED = CSC-MIN-REACTANCE-PU(CSC-IX).
001491      STRING WS-ED-D107 DELIMITED BY SIZE
001492             ' ' DELIMITED BY SIZE
001493             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001494      COMPUTE WS-ED-D107 ROUNDED = CSC-MAX-REACTANCE-PU(CSC-IX).
001495      STRING WS-ED-D107 DELIMITED BY SIZE
001496             ' ' DELIMITED BY SIZE
001497             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001498      EVALUATE CSC-CONTROL-MODE(CSC-IX)
001499          WHEN 'I'
001500              MOVE 2 TO WS-ED-UW4
001501          WHEN 'P'
001502              MOVE 1 TO WS-ED-UW4
001503          WHEN OTHER
001504              MOVE 3 TO WS-ED-UW4
001505      END-EVALUATE.
001506      STRING WS-ED-UW4 DELIMITED BY SIZE
001507             ' ' DELIMITED BY SIZE
001508             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001509      COMPUTE WS-ED-D107 ROUNDED = CSC-INIT-REACTANCE-PU(CSC-IX).
001510      STRING WS-ED-D107 DELIMITED BY SIZE
001511             ' ' DELIMITED BY SIZE
001512             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001513      COMPUTE WS-ED-D82 ROUNDED = CSC-CAPACITY(CSC-IX).
001514      STRING WS-ED-D82 DELIMITED BY SIZE
001515             INTO WS-DAT-LINE WITH POINTER WS-DAT-PTR.
001516  3999-BUILD-DCSC-ROW-EXIT.
001517      EXIT.
001518  EJECT
001519********************************************************************
001520*         TEST WHETHER A BUS NUMBER IS IN THE CONNECTED SET        *
001521*         (THE CONNECTED SET IS THE SET OF DBAR ROWS WITH          *
001522*         STATE = CONNECTED - SEE WS-SEARCH-BUS-NUMBER)             *
001523********************************************************************
001524  7-BUS-IS-CONNECTED.
001525*CALLER LOADS WS-SEARCH-BUS-NUMBER BEFORE THIS PERFORM.  A LINEAR
001526*SCAN IS ALL DBR-COUNT EVER NEEDS (200 BUSES MAXIMUM ON THIS
001527*CONVERSION) - NO SEARCH VERB, NO SORTED TABLE, SAME STYLE THE
001528*SHOP USES ELSEWHERE FOR SMALL IN-MEMORY TABLES.
001529      MOVE 'N' TO WS-BUS-CONNECTED-SW.
001530      SET DBR-IX TO 1.
001531      PERFORM 70-TEST-ONE-BUS
001532          THRU 7099-TEST-ONE-BUS-EXIT
001533          VARYING DBR-IX FROM 1 BY 1
001534          UNTIL DBR-IX GREATER THAN DBR-COUNT
001535             OR WS-BUS-IS-CONNECTED.
001536  799-BUS-IS-CONNECTED-EXIT.
001537      EXIT.
001538  70-TEST-ONE-BUS.
001539      IF DBR-NUMBER(DBR-IX) = WS-SEARCH-BUS-NUMBER
001540          AND DBR-CONNECTED(DBR-IX)
001541          MOVE 'Y' TO WS-BUS-CONNECTED-SW
001542      END-IF.
001543  7099-TEST-ONE-BUS-EXIT.
001544      EXIT.
001545  EJECT
001546********************************************************************
001547*         FIND THE DGER RECORD FOR A GIVEN BUS NUMBER, IF ANY       *
001548*         RESULT IN WS-PGM-VALUE / WS-PGN-VALUE (DEFAULTED TO       *
001549*         INFINITY SUBSTITUTES WHEN NO DGER RECORD OR FIELD         *
001550*         NOT PRESENT ON THE DGER RECORD FOUND)                     *
001551********************************************************************
001552  71-FIND-DGER-FOR-BUS.
001553      MOVE 'N' TO WS-DGR-FOUND-SW.
001554      MOVE WS-INFINITY-POS TO WS-PGM-VALUE.
001555      MOVE WS-INFINITY-NEG TO WS-PGN-VALUE.
001556      SET DGR-IX TO 1.
001557      PERFORM 710-TEST-ONE-GENERATOR
001558          THRU 71099-TEST-ONE-GENERATOR-EXIT
001559          VARYING DGR-IX FROM 1 BY 1
001560          UNTIL DGR-IX GREATER THAN DGR-COUNT
001561             OR WS-DGR-WAS-FOUND.
001562  7199-FIND-DGER-FOR-BUS-EXIT.
001563      EXIT.
001564  710-TEST-ONE-GENERATOR.
001565      IF DGR-NUMBER(DGR-IX) = WS-SEARCH-BUS-NUMBER
001566          MOVE 'Y' TO WS-DGR-FOUND-SW
001567          IF DGR-MAX-ACTIVE-PRESENT(DGR-IX)
001568              MOVE DGR-MAX-ACTIVE-GEN(DGR-IX) TO WS-PGM-VALUE
001569          END-IF
001570          IF DGR-MIN-ACTIVE-PRESENT(DGR-IX)
001571              MOVE DGR-MIN-ACTIVE-GEN(DGR-IX) TO WS-PGN-VALUE
001572          END-IF
001573      END-IF.
001574  71099-TEST-ONE-GENERATOR-EXIT.
001575      EXIT.
001576  EJECT
001577********************************************************************
001578*         EDIT A FREE-FORM NUMERIC TEXT FIELD INTO COMP-3           *
001579*         WS-EDIT-INPUT-TEXT(1:WS-EDIT-INPUT-LEN) IS THE INPUT.     *
001580*         WS-EDIT-RESULT AND EDIT-FIELD-PRESENT-SW ARE THE OUTPUT.  *
001581*         NO INTRINSIC FUNCTIONS ARE USED (SHOP STANDARD).          *
001582********************************************************************
001583  8-EDIT-NUMERIC-FIELD.
001584*PWF PUNCHES NUMBERS FREE-FORM WITH AN OPTIONAL LEADING SIGN AND
001585*AN OPTIONAL DECIMAL POINT - NO ASSUMED DECIMAL, NO ZERO FILL.
001586*A BLANK FIELD IS NOT THE SAME AS A PUNCHED ZERO, WHICH IS WHY
001587*EDIT-FIELD-PRESENT-SW IS SET HERE AND TESTED BY EVERY CALLING
001588*PARAGRAPH THAT NEEDS AN INFINITY-SUBSTITUTE DEFAULT.
001589      MOVE ZERO TO WS-EDIT-RESULT WS-EDIT-INT-PART WS-EDIT-FRAC-PART.
001590      MOVE ZERO TO WS-EDIT-FRAC-DIGITS.
001591      MOVE '+' TO WS-EDIT-SIGN-SW.
001592      MOVE 'N' TO WS-EDIT-POINT-SW.
001593      SET EDIT-FIELD-ABSENT TO TRUE.
001594      IF WS-EDIT-INPUT-TEXT(1:WS-EDIT-INPUT-LEN) = SPACES
001595          GO TO 899-EDIT-NUMERIC-FIELD-EXIT
001596      END-IF.
001597      SET EDIT-FIELD-PRESENT TO TRUE.
001598      PERFORM 81-EDIT-SCAN-CHAR
001599          THRU 8199-EDIT-SCAN-CHAR-EXIT
001600          VARYING WS-EDIT-I FROM 1 BY 1
001601          UNTIL WS-EDIT-I GREATER THAN WS-EDIT-INPUT-LEN.
001602      COMPUTE WS-EDIT-RESULT ROUNDED =
001603          WS-EDIT-INT-PART +
001604          (WS-EDIT-FRAC-PART / WS-POWER(WS-EDIT-FRAC-DIGITS + 1)).
001605      IF WS-EDIT-NEGATIVE
001606          MULTIPLY -1 BY WS-EDIT-RESULT
001607      END-IF.
001608  899-EDIT-NUMERIC-FIELD-EXIT.
001609      EXIT.
001610  EJECT
001611  81-EDIT-SCAN-CHAR.
001612*ONE CHARACTER PER CALL, LEFT TO RIGHT.  DIGITS BEFORE THE POINT
001613*BUILD WS-EDIT-INT-PART; DIGITS AFTER IT BUILD WS-EDIT-FRAC-PART
001614*AND BUMP WS-EDIT-FRAC-DIGITS SO 8-EDIT-NUMERIC-FIELD KNOWS HOW
001615*MANY PLACES OF WS-POWER TO DIVIDE BY WHEN IT ASSEMBLES THE FINAL
001616*RESULT.
001617      MOVE WS-EDIT-INPUT-TEXT(WS-EDIT-I:1) TO WS-EDIT-CHAR.
001618      IF WS-EDIT-CHAR = '-'
001619          MOVE '-' TO WS-EDIT-SIGN-SW
001620      ELSE
001621      IF WS-EDIT-CHAR = '+'
001622          CONTINUE
001623      ELSE
001624      IF WS-EDIT-CHAR = SPACE
001625          CONTINUE
001626      ELSE
001627      IF WS-EDIT-CHAR = '.'
001628          MOVE 'Y' TO WS-EDIT-POINT-SW
001629      ELSE
001630          IF WS-EDIT-POINT-SEEN
001631              ADD 1 TO WS-EDIT-FRAC-DIGITS
001632              COMPUTE WS-EDIT-FRAC-PART =
001633                  (WS-EDIT-FRAC-PART * 10) + WS-EDIT-DIGIT
001634          ELSE
001635              COMPUTE WS-EDIT-INT-PART =
001636                  (WS-EDIT-INT-PART * 10) + WS-EDIT-DIGIT
001637          END-IF
001638      END-IF END-IF END-IF END-IF.
001639  8199-EDIT-SCAN-CHAR-EXIT.
001640      EXIT.
001641  EJECT
001642********************************************************************
001643*                         CLOSE FILES                              *
001644********************************************************************
001645  EOJ9-CLOSE-FILES.
001646*NORMAL END OF JOB - THE FILE-STATUS TEST BEFORE EACH CLOSE GUARDS
001647*AGAINST CLOSING A FILE THAT NEVER SUCCESSFULLY OPENED, WHICH
001648*WOULD ABEND THE STEP ON A GARBAGE FILE-CONTROL BLOCK.
001649      IF WS-PWFIN-STATUS = '00'
001650          CLOSE PWF-INPUT-FILE
001651      END-IF.
001652      IF WS-DATOUT-STATUS = '00'
001653          CLOSE DAT-OUTPUT-FILE
001654      END-IF.
001655      DISPLAY 'PWFCNVRT - RUN COMPLETE'.
001656      GO TO EOJ9999-EXIT.
001657* REACHED ONLY BY GO TO FROM 0-CONTROL-PROCESS WHEN RUN-FAILED IS
001658* SET - PWFIN DID NOT EXIST, PWFIN WOULD NOT OPEN, OR DATOUT WOULD
001659* NOT OPEN.  SP-0611 - THE JOB STEP CONDITION CODE MUST SHOW THE
001660* FAILURE SO DOWNSTREAM STEPS IN THE STUDY-CASE JCL DO NOT RUN
001661* AGAINST A DAT FILE THAT WAS NEVER WRITTEN.
001662  EOJ99-ABEND.
001663      DISPLAY 'PWFCNVRT - PROGRAM ENDING WITH FAILURE STATUS'.
001664      IF WS-PWFIN-STATUS = '00'
001665          CLOSE PWF-INPUT-FILE
001666      END-IF.
001667      MOVE 1 TO RETURN-CODE.
001668      STOP RUN.
001669* NORMAL PERFORM ... THRU EOJ9999-EXIT TARGET FOR THE SUCCESS PATH
001670* OUT OF EOJ9-CLOSE-FILES ABOVE.  RETURN-CODE IS LEFT AT ITS
001671* DEFAULT (ZERO) ON THIS PATH.
001672  EOJ9999-EXIT.
001673      EXIT.
