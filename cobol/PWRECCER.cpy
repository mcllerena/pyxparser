000001*====================================================================*
000002*    COPY MEMBER    PWRECCER                                        *
000003*    DESCRIPTION..  STATIC VAR COMPENSATOR (DCER) TABLE - WORKING    *
000004*                   STORAGE LAYOUT FOR THE ANAREDE PWF-TO-DAT        *
000005*                   CONVERSION.  ONE ENTRY PER SVC CARD READ FROM    *
000006*                   THE DCER SECTION OF THE PWF INPUT FILE.          *
000007*    CALLED BY...   PWFCNVRT                                        *
000008*--------------------------------------------------------------------*
000009*    CHANGE LOG                                                     *
000010*    DATE      BY   REQUEST    DESCRIPTION                          *
000011*    --------  ---  ---------  ------------------------------------ *
000012*    03/04/89  RFM  SP-0228    ORIGINAL - DCER SVC TABLE LAYOUT      *
000013*    06/04/98  LKT  SP-0552    CAPACITY RAISED TO 50 SVC DEVICES     *
000014*====================================================================*
000015*
000016  01  CER-TABLE.
000017      05  CER-ENTRY OCCURS 50 TIMES
000018                     INDEXED BY CER-IX.
000019          10  CER-BUS                 PIC 9(05).
000020          10  CER-CONTROLLED-BUS       PIC 9(05).
000021          10  CER-SLOPE-PU             PIC S9(03)V9(07) COMP-3.
000022          10  CER-MIN-REACTIVE-GEN     PIC S9(05)V9(07) COMP-3.
000023          10  CER-MAX-REACTIVE-GEN     PIC S9(05)V9(07) COMP-3.
000024          10  CER-CONTROL-MODE         PIC 9(01).
000025          10  CER-STATE                PIC X(01).
000026              88  CER-CONNECTED            VALUE 'L' ' '.
000027              88  CER-DISCONNECTED         VALUE 'D'.
000028          10  FILLER                   PIC X(04).
000029  77  CER-COUNT                        PIC 9(04) COMP.
