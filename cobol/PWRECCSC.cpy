000001*====================================================================*
000002*    COPY MEMBER    PWRECCSC                                        *
000003*    DESCRIPTION..  CONTROLLABLE SERIES COMPENSATOR (DCSC) TABLE -   *
000004*                   WORKING STORAGE LAYOUT FOR THE ANAREDE PWF-TO-   *
000005*                   DAT CONVERSION.  ONE ENTRY PER DCSC CARD READ    *
000006*                   FROM THE DCSC SECTION OF THE PWF INPUT FILE.     *
000007*                   UNLIKE DLIN AND DCER THE DCSC TABLE IS WRITTEN   *
000008*                   WITHOUT A BUS-CONNECTIVITY CHECK - SEE SPEC      *
000009*                   NOTE IN PWFCNVRT PARAGRAPH 39-BUILD-DCSC-ROW.    *
000010*    CALLED BY...   PWFCNVRT                                        *
000011*--------------------------------------------------------------------*
000012*    CHANGE LOG                                                     *
000013*    DATE      BY   REQUEST    DESCRIPTION                          *
000014*    --------  ---  ---------  ------------------------------------ *
000015*    03/02/89  RFM  SP-0228    ORIGINAL - DCSC DEVICE TABLE LAYOUT   *
000016*    06/04/98  LKT  SP-0552    CAPACITY RAISED TO 50 DEVICES         *
000017*====================================================================*
000018*
000019  01  CSC-TABLE.
000020      05  CSC-ENTRY OCCURS 50 TIMES
000021                     INDEXED BY CSC-IX.
000022          10  CSC-FROM-BUS            PIC 9(05).
000023          10  CSC-TO-BUS              PIC 9(05).
000024          10  CSC-CIRCUIT             PIC 9(02).
000025          10  CSC-STATE                PIC X(01).
000026              88  CSC-CONNECTED            VALUE 'L' ' '.
000027              88  CSC-DISCONNECTED         VALUE 'D'.
000028          10  CSC-MIN-REACTANCE-PU     PIC S9(03)V9(07) COMP-3.
000029          10  CSC-MAX-REACTANCE-PU     PIC S9(03)V9(07) COMP-3.
000030          10  CSC-INIT-REACTANCE-PU    PIC S9(03)V9(07) COMP-3.
000031          10  CSC-CONTROL-MODE         PIC X(01).
000032          10  CSC-CAPACITY             PIC S9(05)V9(07) COMP-3.
000033          10  FILLER                   PIC X(04).
000034  77  CSC-COUNT                        PIC 9(04) COMP.
