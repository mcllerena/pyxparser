000001*====================================================================*
000002*    COPY MEMBER    PWRECDBR                                        *
000003*    DESCRIPTION..  BUS (DBAR) NETWORK TABLE - WORKING STORAGE       *
000004*                   LAYOUT FOR THE ANAREDE PWF-TO-DAT CONVERSION.    *
000005*                   ONE ENTRY PER BUS CARD READ FROM THE DBAR        *
000006*                   SECTION OF THE PWF INPUT FILE.  BUSINESS VALUES  *
000007*                   ARE ALREADY SCALED TO OUTPUT UNITS (PU) AND      *
000008*                   DEFAULTED AT PARSE TIME EXCEPT WHERE THE GENER-  *
000009*                   ATOR-LIMITS JOIN (DGER) REQUIRES THE MIN/MAX     *
000010*                   REACTIVE VALUES TO SURVIVE UNCHANGED.            *
000011*    CALLED BY...   PWFCNVRT                                        *
000012*--------------------------------------------------------------------*
000013*    CHANGE LOG                                                     *
000014*    DATE      BY   REQUEST    DESCRIPTION                          *
000015*    --------  ---  ---------  ------------------------------------ *
000016*    02/12/87  RFM  SP-0114    ORIGINAL - DBAR BUS TABLE LAYOUT      *
000017*    09/30/91  RFM  SP-0339    ADD AREA NUMBER FOR MULTI-AREA CASES  *
000018*    06/04/98  LKT  SP-0552    CAPACITY RAISED TO 200 BUSES          *
000019*====================================================================*
000020*
000021  01  DBR-TABLE.
000022      05  DBR-ENTRY OCCURS 200 TIMES
000023                     INDEXED BY DBR-IX.
000024          10  DBR-NUMBER              PIC 9(05).
000025          10  DBR-NAME                PIC X(12).
000026          10  DBR-TYPE                PIC 9(02).
000027          10  DBR-AREA                PIC 9(03).
000028          10  DBR-STATE                PIC X(01).
000029              88  DBR-CONNECTED            VALUE 'L' ' '.
000030              88  DBR-DISCONNECTED         VALUE 'D'.
000031          10  DBR-VOLTAGE-PU           PIC S9(03)V9(07) COMP-3.
000032          10  DBR-ANGLE                PIC S9(03)V9(07) COMP-3.
000033          10  DBR-ACTIVE-GEN           PIC S9(05)V9(07) COMP-3.
000034          10  DBR-REACTIVE-GEN         PIC S9(05)V9(07) COMP-3.
000035          10  DBR-MIN-REACTIVE-GEN     PIC S9(05)V9(07) COMP-3.
000036          10  DBR-MAX-REACTIVE-GEN     PIC S9(05)V9(07) COMP-3.
000037          10  DBR-ACTIVE-LOAD          PIC S9(05)V9(07) COMP-3.
000038          10  DBR-REACTIVE-LOAD        PIC S9(05)V9(07) COMP-3.
000039          10  DBR-CAP-REACTOR-PU       PIC S9(03)V9(07) COMP-3.
000040          10  FILLER                   PIC X(04).
000041  77  DBR-COUNT                        PIC 9(04) COMP.
