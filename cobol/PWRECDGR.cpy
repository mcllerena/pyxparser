000001*====================================================================*
000002*    COPY MEMBER    PWRECDGR                                        *
000003*    DESCRIPTION..  GENERATOR LIMITS (DGER) TABLE - WORKING         *
000004*                   STORAGE LAYOUT FOR THE ANAREDE PWF-TO-DAT        *
000005*                   CONVERSION.  ONE ENTRY PER GENERATOR-LIMITS      *
000006*                   CARD READ FROM THE DGER SECTION OF THE PWF       *
000007*                   INPUT FILE.  JOINED TO DBR-TABLE BY BUS NUMBER   *
000008*                   WHEN THE DBAR TABLE IS WRITTEN - SEE PWFCNVRT    *
000009*                   PARAGRAPH 71-FIND-DGER-FOR-BUS.  EACH LIMIT      *
000010*                   CARRIES ITS OWN PRESENT SWITCH SINCE A BLANK     *
000011*                   LIMIT ON AN EXISTING DGER CARD STILL DEFAULTS    *
000012*                   TO THE INFINITY SUBSTITUTE.                     *
000013*    CALLED BY...   PWFCNVRT                                        *
000014*--------------------------------------------------------------------*
000015*    CHANGE LOG                                                     *
000016*    DATE      BY   REQUEST    DESCRIPTION                          *
000017*    --------  ---  ---------  ------------------------------------ *
000018*    02/16/87  RFM  SP-0114    ORIGINAL - DGER LIMITS TABLE LAYOUT   *
000019*    06/04/98  LKT  SP-0552    CAPACITY RAISED TO 100 GENERATORS     *
000020*====================================================================*
000021*
000022  01  DGR-TABLE.
000023      05  DGR-ENTRY OCCURS 100 TIMES
000024                     INDEXED BY DGR-IX.
000025          10  DGR-NUMBER              PIC 9(05).
000026          10  DGR-MIN-ACTIVE-GEN       PIC S9(05)V9(07) COMP-3.
000027          10  DGR-MIN-ACTIVE-GEN-SW    PIC X(01).
000028              88  DGR-MIN-ACTIVE-PRESENT   VALUE 'Y'.
000029              88  DGR-MIN-ACTIVE-ABSENT    VALUE 'N'.
000030          10  DGR-MAX-ACTIVE-GEN       PIC S9(05)V9(07) COMP-3.
000031          10  DGR-MAX-ACTIVE-GEN-SW    PIC X(01).
000032              88  DGR-MAX-ACTIVE-PRESENT   VALUE 'Y'.
000033              88  DGR-MAX-ACTIVE-ABSENT    VALUE 'N'.
000034          10  FILLER                   PIC X(04).
000035  77  DGR-COUNT                        PIC 9(04) COMP.
