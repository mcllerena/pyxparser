000001*====================================================================*
000002*    COPY MEMBER    PWRECDLN                                        *
000003*    DESCRIPTION..  AC BRANCH (DLIN) NETWORK TABLE - WORKING         *
000004*                   STORAGE LAYOUT FOR THE ANAREDE PWF-TO-DAT        *
000005*                   CONVERSION.  ONE ENTRY PER BRANCH CARD READ      *
000006*                   FROM THE DLIN SECTION OF THE PWF INPUT FILE.     *
000007*                   THE TAP-PRESENT SWITCH IS CARRIED SEPARATELY     *
000008*                   FROM THE TAP VALUE ITSELF BECAUSE THE WRITER     *
000009*                   MUST DISTINGUISH "NO TAP FIELD PUNCHED" FROM     *
000010*                   "TAP FIELD PUNCHED AS ZERO".                     *
000011*    CALLED BY...   PWFCNVRT                                        *
000012*--------------------------------------------------------------------*
000013*    CHANGE LOG                                                     *
000014*    DATE      BY   REQUEST    DESCRIPTION                          *
000015*    --------  ---  ---------  ------------------------------------ *
000016*    02/14/87  RFM  SP-0114    ORIGINAL - DLIN BRANCH TABLE LAYOUT   *
000017*    06/04/98  LKT  SP-0552    CAPACITY RAISED TO 300 BRANCHES       *
000018*====================================================================*
000019*
000020  01  DLN-TABLE.
000021      05  DLN-ENTRY OCCURS 300 TIMES
000022                     INDEXED BY DLN-IX.
000023          10  DLN-FROM-BUS            PIC 9(05).
000024          10  DLN-TO-BUS              PIC 9(05).
000025          10  DLN-CIRCUIT             PIC 9(02).
000026          10  DLN-STATE                PIC X(01).
000027              88  DLN-CONNECTED            VALUE 'L' ' '.
000028              88  DLN-DISCONNECTED         VALUE 'D'.
000029          10  DLN-RESISTANCE-PU        PIC S9(03)V9(07) COMP-3.
000030          10  DLN-REACTANCE-PU         PIC S9(03)V9(07) COMP-3.
000031          10  DLN-SUSCEPTANCE-PU       PIC S9(03)V9(07) COMP-3.
000032          10  DLN-TAP-VALUE            PIC S9(03)V9(07) COMP-3.
000033          10  DLN-TAP-PRESENT-SW       PIC X(01).
000034              88  DLN-TAP-IS-PRESENT       VALUE 'Y'.
000035              88  DLN-TAP-NOT-PRESENT      VALUE 'N'.
000036          10  DLN-TAP-MINIMUM          PIC S9(03)V9(07) COMP-3.
000037          10  DLN-TAP-MAXIMUM          PIC S9(03)V9(07) COMP-3.
000038          10  DLN-PHASE-SHIFT          PIC S9(05)V9(07) COMP-3.
000039          10  DLN-NORMAL-CAPACITY      PIC S9(05)V9(07) COMP-3.
000040          10  FILLER                   PIC X(04).
000041  77  DLN-COUNT                        PIC 9(04) COMP.
